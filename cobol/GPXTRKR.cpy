000100*****************************************************************         
000200* GPXTRKR  --  TRACK-POINT RECORD (GPS RECORDING, FLATTENED FORM)         
000300*****************************************************************         
000400*                                                                         
000500* ONE OCCURRENCE PER RECORDED TRACK POINT.  THE TRACK-POINT FILE          
000600* IS THE RECORD-LEVEL EQUIVALENT OF THE SOURCE HIERARCHY (TRACK /         
000700* SEGMENT / POINT) AND IS SORTED ASCENDING ON TP-TRACK-NAME,              
000800* TP-SEG-NO, TP-POINT-NO.  SHARED BY THE ANALYSIS RUN (GPXANL0O)          
000900* AND THE PRIVACY-STRIP RUN (GPXSTR0O).                                   
001000*                                                                         
001100* MAINTENANCE                                                             
001200* -----------                                                             
001300* 1994-06-14  RWH  REQ GPX-0001  ORIGINAL LAYOUT, PHASE 1 OF THE  GPXTRKR 
001400* -                GPS DOWNLOAD PROJECT.                          GPXTRKR 
001500* 1995-02-08  RWH  REQ GPX-0017  ADDED TP-TIME-SECONDS SO WE      GPXTRKR 
001600* -                STOP PARSING THE TIMESTAMP STRING IN EVERY     GPXTRKR 
001700* -                PROGRAM THAT NEEDS ELAPSED TIME.               GPXTRKR 
001800* 1999-11-29  JKL  REQ GPX-Y2K1  CONFIRMED TP-TIME-STAMP CENTURY  GPXTRKR 
001900* -                DIGITS PRESENT -- NO CHANGE NEEDED HERE.       GPXTRKR 
002000*****************************************************************         
002100 01  TP-TRACK-POINT-RECORD.                                               
002200     05  TP-TRACK-NAME           PIC X(20).                               
002300     05  TP-TRACK-TYPE           PIC X(10).                               
002400*            MAY BE SPACES -- NOT EVERY SOURCE FORMAT SUPPLIES ONE        
002500     05  TP-SEG-NO               PIC 9(04).                               
002600     05  TP-POINT-NO             PIC 9(06).                               
002700     05  TP-LATITUDE             PIC S9(03)V9(07).                        
002800*            DEGREES, -90.0000000 THRU +90.0000000                        
002900     05  TP-LONGITUDE            PIC S9(03)V9(07).                        
003000*            DEGREES, -180.0000000 THRU +180.0000000                      
003100     05  TP-ELEVATION            PIC S9(05)V9(02).                        
003200*            METERS ABOVE SEA LEVEL                                       
003300     05  TP-TIME-STAMP           PIC X(19).                               
003400*            ISO-8601 LOCAL FORM YYYY-MM-DDTHH:MM:SS, UTC ASSUMED         
003500     05  TP-TIME-STAMP-R REDEFINES TP-TIME-STAMP.                         
003600         10  TP-TS-DATE-PART     PIC X(10).                               
003700         10  TP-TS-T-SEP         PIC X(01).                               
003800         10  TP-TS-TIME-PART     PIC X(08).                               
003900     05  TP-TIME-SECONDS         PIC 9(10).                               
004000*            SAME INSTANT AS TP-TIME-STAMP, SECONDS SINCE A FIXED         
004100*            EPOCH.  ALL ELAPSED-TIME ARITHMETIC USES THIS FIELD,         
004200*            NEVER THE DISPLAY STRING ABOVE.                              
004300     05  FILLER                  PIC X(04).                               
