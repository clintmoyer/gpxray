000100*****************************************************************         
000200* GPXISSR  --  ISSUE-REPORT PRINT LINE AND ACCUMULATOR WORK AREA          
000300*****************************************************************         
000400*                                                                         
000500* IS-PRINT-LINE IS MOVED TO THE ISSUERPT FD RECORD AND WRITTEN.           
000600* THE THREE IS-xxxx-TABLEs BELOW HOLD EACH CHECK'S FINDINGS, ONE          
000700* TABLE PER ISSUE TYPE, SO ALL THREE CHECKS CAN RUN IN A SINGLE           
000800* PASS OF THE TRACK FILE WHILE THE REPORT STILL PRINTS GROUPED BY         
000900* TYPE (SPEED, THEN ELEVATION, THEN CONTINUITY).  SEE                     
001000* B100-VERARBEITUNG AND B200-REPORT IN GPXANL0O.                          
001100*                                                                         
001200* MAINTENANCE                                                             
001300* -----------                                                             
001400* 1994-06-20  RWH  REQ GPX-0002  ORIGINAL 132-COLUMN LAYOUT.      GPXISSR 
001500* 1994-08-03  RWH  REQ GPX-0006  SPLIT THE ACCUMULATOR INTO ONE   GPXISSR 
001600* -                TABLE PER ISSUE TYPE SO THE REPORT CAN BE      GPXISSR 
001700* -                GROUPED WITHOUT A SECOND PASS OF THE TRACK     GPXISSR 
001800* -                FILE.                                          GPXISSR 
001900* 2004-12-03  DMS  REQ GPX-0084  IS-MAX-ISSUES IS NOW ENFORCED AS GPXISSR 
002000* -                A CEILING BY THE CALLER (GPXANL0O C910/C920/   GPXISSR 
002100* -                C930) BEFORE EACH TABLE IS SUBSCRIPTED -- SEE  GPXISSR 
002200* -                THAT PROGRAM'S CHANGE LOG.                     GPXISSR 
002300*****************************************************************         
002400 01  IS-PRINT-LINE.                                                       
002500     05  IS-PL-TEXT              PIC X(100).                              
002600     05  FILLER                  PIC X(32).                               
002700*                                                                         
002800 01  IS-WORK-AREA.                                                        
002900     05  IS-MAX-ISSUES            PIC 9(04) COMP     VALUE 2000.          
003000     05  IS-ISSUE-COUNT           PIC 9(04) COMP     VALUE ZERO.          
003100*                                                                         
003200     05  IS-SPEED-COUNT           PIC 9(04) COMP     VALUE ZERO.          
003300     05  IS-SPEED-TABLE OCCURS 2000 TIMES                                 
003400                        DEPENDING ON IS-SPEED-COUNT                       
003500                        INDEXED BY IS-SPEED-IDX.                          
003600         10  IS-SPEED-VALUE       PIC S9(07)V9(02).                       
003700         10  IS-SPEED-TRACK       PIC X(20).                              
003800         10  IS-SPEED-STAMP       PIC X(19).                              
003900*                                                                         
004000     05  IS-ELEV-COUNT            PIC 9(04) COMP     VALUE ZERO.          
004100     05  IS-ELEV-TABLE OCCURS 2000 TIMES                                  
004200                       DEPENDING ON IS-ELEV-COUNT                         
004300                       INDEXED BY IS-ELEV-IDX.                            
004400         10  IS-ELEV-VALUE        PIC S9(07)V9(02).                       
004500         10  IS-ELEV-TRACK        PIC X(20).                              
004600         10  IS-ELEV-STAMP        PIC X(19).                              
004700*                                                                         
004800     05  IS-CONT-COUNT            PIC 9(04) COMP     VALUE ZERO.          
004900     05  IS-CONT-TABLE OCCURS 2000 TIMES                                  
005000                       DEPENDING ON IS-CONT-COUNT                         
005100                       INDEXED BY IS-CONT-IDX.                            
005200         10  IS-CONT-VALUE        PIC S9(07)V9(02).                       
005300         10  IS-CONT-TRACK        PIC X(20).                              
005400         10  IS-CONT-STAMP        PIC X(19).                              
