000100*****************************************************************         
000200* GPXOUTR  --  STRIPPED TRACK-POINT RECORD (PRIVACY-STRIP OUTPUT)         
000300*****************************************************************         
000400*                                                                         
000500* SAME POSITIONS AS GPXTRKR THROUGH TP-ELEVATION BUT WITH THE             
000600* TIMESTAMP FIELDS OMITTED -- TIMESTAMPS ARE PRIVACY-SENSITIVE            
000700* AND NEVER LEAVE THE PRIVACY-STRIP RUN.  WRITTEN BY GPXSTR0O.            
000750* RECORD RUNS EXACTLY 67 BYTES -- NO PAD FILLER ADDED, PER REQ            
000760* GPX-0041 (STRIPPED FILE SIZED TO CONTENT, NOT TO A FIXED SLOT).         
000800*                                                                         
000900* MAINTENANCE                                                             
001000* -----------                                                             
001100* 1996-09-19  DMS  REQ GPX-0041  ORIGINAL LAYOUT, PRIVACY-STRIP   GPXOUTR 
001200* -                PROJECT.                                       GPXOUTR 
001300*****************************************************************         
001400 01  SP-STRIPPED-RECORD.                                                  
001500     05  SP-TRACK-NAME           PIC X(20).                               
001600     05  SP-TRACK-TYPE           PIC X(10).                               
001700     05  SP-SEG-NO               PIC 9(04).                               
001800     05  SP-POINT-NO             PIC 9(06).                               
001900     05  SP-LATITUDE             PIC S9(03)V9(07).                        
002000     05  SP-LONGITUDE            PIC S9(03)V9(07).                        
002100     05  SP-ELEVATION            PIC S9(05)V9(02).                        
