000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    GPXSTR0O.                                                 
000300 AUTHOR.        D M SOTO.                                                 
000400 INSTALLATION.  GPX SYSTEMS GROUP.                                        
000500 DATE-WRITTEN.  09/19/95.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*                                                                         
000900*****************************************************************         
001000* LAST CHANGE    :: 2004-11-15                                            
001100* LAST VERSION   :: C.02.00                                               
001200* SHORT DESCR.   :: GPX PRIVACY-STRIP -- TRIM AND HOME-RADIUS RUN         
001300*                                                                         
001400* CHANGES (UPDATE VERSION AND DATE IN K-PROG-START WHEN CHANGED)          
001500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!          
001600*----------------------------------------------------------------*        
001700* VER.   | DATE       | BY  | COMMENT                            *        
001800*--------|------------|-----|------------------------------------*        
001900* A.00.00| 1995-09-19 | DMS | ORIGINAL RUN.  REQ GPX-0041.                
002000*        |            |     | BUFFERS ONE SEGMENT AT A TIME,              
002100*        |            |     | TRIMS BOTH ENDS, DROPS TIMESTAMPS           
002200*        |            |     | ON OUTPUT.                                  
002300*--------|------------|-----|------------------------------------*        
002400* A.01.00| 1996-11-04 | DMS | REQ GPX-0044 ADDED THE HOME-RADIUS          
002500*        |            |     | DELETE OPTION.                              
002600*--------|------------|-----|------------------------------------*        
002700* B.00.00| 1998-12-02 | JKL | REQ GPX-Y2K2 REVIEWED FOR YEAR 2000         
002800*        |            |     | READINESS.  TP-TIME-SECONDS IS NOT          
002900*        |            |     | WINDOWED -- NO CHANGE REQUIRED.             
003000*--------|------------|-----|------------------------------------*        
003100* B.01.00| 2000-03-11 | DMS | REQ GPX-0052 PARAMETER FIELDS OF            
003200*        |            |     | ZERO NOW TAKE THE BUILT-IN DEFAULT.         
003300*--------|------------|-----|------------------------------------*        
003400* C.00.00| 2002-01-22 | RWH | REQ GPX-0061 WIDENED THE SEGMENT            
003500*        |            |     | BUFFER TO 5000 POINTS -- SOME NEWER         
003600*        |            |     | RECEIVERS LOG ONE POINT A SECOND.           
003700*--------|------------|-----|------------------------------------*        
003800* C.01.00| 2004-07-14 | DMS | REQ GPX-0071 NO FUNCTIONAL CHANGE,          
003900*        |            |     | FOLLOWED THE GPXDST0M PRECISION FIX.        
004000*--------|------------|-----|------------------------------------*        
004100* C.02.00| 2004-11-15 | DMS | REQ GPX-0083 CUMULATIVE-DISTANCE AND        
004200*        |            |     | MILE-CONVERSION WORK FIELDS RECAST          
004300*        |            |     | FROM BINARY FLOATING POINT TO SCALED        
004400*        |            |     | FIXED-POINT DECIMAL, SAME AS THE            
004500*        |            |     | GPXDST0M MODULE.                            
004600*----------------------------------------------------------------*        
004700*                                                                         
004800* PROGRAM DESCRIPTION                                                     
004900* --------------------                                                    
005000* READS A SORTED TRACK-POINT FILE ONE SEGMENT AT A TIME (SAME             
005100* TRACK-NAME AND SEG-NO), COMPUTES THE CUMULATIVE HAVERSINE               
005200* DISTANCE ALONG THE SEGMENT, DROPS POINTS WITHIN THE CONFIGURED          
005300* TRIM DISTANCE OF EITHER END, OPTIONALLY DROPS POINTS WITHIN A           
005400* RADIUS OF A HOME LOCATION, AND WRITES A STRIPPED RECORD WITH NO         
005500* TIMESTAMP FOR EVERY POINT THAT SURVIVES.                                
005600*                                                                         
005700******************************************************************        
005800*                                                                         
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM                                                   
006300     CLASS GPX-NUMERIC-ONLY IS "0123456789"                               
006400     UPSI-0 IS GPX-TRACE-SW                                               
006500         ON STATUS IS GPX-TRACE-ON                                        
006600         OFF STATUS IS GPX-TRACE-OFF.                                     
006700*                                                                         
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000     SELECT PARMFILE      ASSIGN TO "PARMFILE"                            
007100            ORGANIZATION IS LINE SEQUENTIAL                               
007200            FILE STATUS  IS FILE-STATUS-PARM.                             
007300     SELECT TRACKPTS      ASSIGN TO "TRACKPTS"                            
007400            ORGANIZATION IS SEQUENTIAL                                    
007500            FILE STATUS  IS FILE-STATUS-TRK.                              
007600     SELECT STRIPFIL      ASSIGN TO "STRIPFIL"                            
007700            ORGANIZATION IS SEQUENTIAL                                    
007800            FILE STATUS  IS FILE-STATUS-OUT.                              
007900*                                                                         
008000 DATA DIVISION.                                                           
008100 FILE SECTION.                                                            
008200 FD  PARMFILE                                                             
008300     LABEL RECORDS ARE STANDARD.                                          
008400     COPY GPXPARR.                                                        
008500*                                                                         
008600 FD  TRACKPTS                                                             
008700     LABEL RECORDS ARE STANDARD                                           
008800     RECORD CONTAINS 100 CHARACTERS.                                      
008900     COPY GPXTRKR.                                                        
009000*                                                                         
009100 FD  STRIPFIL                                                             
009200     LABEL RECORDS ARE STANDARD                                           
009300     RECORD CONTAINS 67 CHARACTERS.                                       
009400     COPY GPXOUTR.                                                        
009500*                                                                         
009600 WORKING-STORAGE SECTION.                                                 
009700*-----------------------------------------------------------------        
009800* STANDALONE RECORD COUNTER -- TRACKPTS RECORDS READ THIS RUN.            
009900*-----------------------------------------------------------------        
010000 77          C6-RECS-READ        PIC S9(06) COMP VALUE ZERO.              
010100*-----------------------------------------------------------------        
010200* COMP FIELDS: PREFIX Cn, n = NUMBER OF DIGITS                            
010300*-----------------------------------------------------------------        
010400 01          COMP-FIELDS.                                                 
010500     05      C4-SEG-POINTS       PIC S9(04) COMP.                         
010600     05      C4-START-IDX        PIC S9(04) COMP.                         
010700     05      C4-END-IDX          PIC S9(04) COMP.                         
010800     05      C4-I1               PIC S9(04) COMP.                         
010900     05      C4-WRITTEN          PIC S9(04) COMP.                         
011000     05      C4-DROPPED-HOME     PIC S9(04) COMP.                         
011100*                                                                         
011200*-----------------------------------------------------------------        
011300* FRACTIONAL WORK FIELDS: PREFIX F -- CUMULATIVE-DISTANCE MATH, *         
011400* SCALED FIXED-POINT DECIMAL (7 DIGITS PAST THE POINT, SAME AS  *         
011500* LATITUDE/LONGITUDE AND THE DST-DISTANCE-KM INTERFACE FIELD).  *         
011600* NEVER USED FOR MONEY (THIS APPLICATION HAS NONE).             *         
011700*-----------------------------------------------------------------        
011800 01          FRACTIONAL-FIELDS.                                           
011900     05      F-TRIM-KM           PIC S9(05)V9(07).                        
012000     05      F-HOME-RADIUS-KM    PIC S9(05)V9(07).                        
012100     05      F-SEG-TOTAL-KM      PIC S9(05)V9(07).                        
012200*                                                                         
012300*-----------------------------------------------------------------        
012400* FIELDS WITH CONSTANT CONTENT: PREFIX K                                  
012500*-----------------------------------------------------------------        
012600 01          CONSTANT-FIELDS.                                             
012700     05      K-MODUL             PIC X(08)    VALUE "GPXSTR0O".           
012800     05      K-MILES-TO-KM       PIC 9V9(05)  VALUE 1.60934.              
012900     05      K-DFLT-TRIM-MI      PIC 9V9(02)  VALUE 0.25.                 
013000     05      K-DFLT-RADIUS-MI    PIC 9V9(02)  VALUE 0.25.                 
013100     05      K-MAX-SEG-POINTS    PIC S9(04) COMP VALUE 5000.              
013200*                                                                         
013300*-----------------------------------------------------------------        
013400* CONDITIONAL FIELDS: PREFIX SW                                           
013500*-----------------------------------------------------------------        
013600 01          SWITCHES.                                                    
013700     05      SW-PRG-ABBRUCH      PIC X(01)    VALUE "N".                  
013800         88  PRG-ABBRUCH                      VALUE "Y".                  
013900     05      SW-TRACKPTS-EOF     PIC X(01)    VALUE "N".                  
014000         88  TRACKPTS-EOF                     VALUE "Y".                  
014100     05      SW-FIRST-RECORD     PIC X(01)    VALUE "Y".                  
014200         88  FIRST-RECORD                     VALUE "Y".                  
014300     05      SW-HOME-DROP        PIC X(01)    VALUE "N".                  
014400         88  HOME-DROP-POINT                  VALUE "Y".                  
014500     05      SW-FOUND-START      PIC X(01)    VALUE "N".                  
014600         88  FOUND-START-IDX                  VALUE "Y".                  
014700     05      SW-FOUND-END        PIC X(01)    VALUE "N".                  
014800         88  FOUND-END-IDX                    VALUE "Y".                  
014900*                                                                         
015000*-----------------------------------------------------------------        
015100* FILE-STATUS FIELDS                                                      
015200*-----------------------------------------------------------------        
015300 01          FILE-STATUSES.                                               
015400     05      FILE-STATUS-PARM    PIC X(02).                               
015500         88  PARM-OK                          VALUE "00".                 
015600     05      FILE-STATUS-TRK     PIC X(02).                               
015700         88  TRK-OK                           VALUE "00".                 
015800         88  TRK-EOF                          VALUE "10".                 
015900     05      FILE-STATUS-OUT     PIC X(02).                               
016000         88  OUT-OK                           VALUE "00".                 
016100*                                                                         
016200*-----------------------------------------------------------------        
016300* EFFECTIVE THRESHOLDS -- PARAMETER VALUE, OR DEFAULT WHEN ZERO           
016400*-----------------------------------------------------------------        
016500 01          WS-THRESHOLDS.                                               
016600     05      WS-TRIM-MILES       PIC 9V9(02).                             
016700     05      WS-RADIUS-MILES     PIC 9V9(02).                             
016800*                                                                         
016900*-----------------------------------------------------------------        
017000* CURRENT TRACK-POINT WORKING COPY (LOOK-AHEAD BUFFER)                    
017100*-----------------------------------------------------------------        
017200 COPY GPXTRKR REPLACING ==TP-== BY ==CR-==.                               
017300*                                                                         
017400*-----------------------------------------------------------------        
017500* ONE-SEGMENT BUFFER -- ALL POINTS OF THE CURRENT               *         
017600* TRACK/SEGMENT, PLUS THE CUMULATIVE DISTANCE FROM THE FIRST    *         
017700* POINT THROUGH EACH. (TIMESTAMP FIELDS ARE OMITTED HERE --     *         
017800* THEY NEVER REACH THE OUTPUT RECORD AND ARE NOT NEEDED FOR THE *         
017900* TRIM OR HOME-RADIUS ARITHMETIC.)                              *         
018000*-----------------------------------------------------------------        
018100 01          WS-SEGMENT-BUFFER.                                           
018200     05      SB-ENTRY OCCURS 5000 TIMES                                   
018300                       DEPENDING ON C4-SEG-POINTS                         
018400                       INDEXED BY SB-IDX.                                 
018500         10  SB-TRACK-NAME       PIC X(20).                               
018600         10  SB-TRACK-TYPE       PIC X(10).                               
018700         10  SB-SEG-NO           PIC 9(04).                               
018800         10  SB-POINT-NO         PIC 9(06).                               
018900         10  SB-LATITUDE         PIC S9(03)V9(07).                        
019000         10  SB-LONGITUDE        PIC S9(03)V9(07).                        
019100         10  SB-ELEVATION        PIC S9(05)V9(02).                        
019200         10  SB-CUM-KM           PIC S9(05)V9(07).                        
019300*                                                                         
019400*-----------------------------------------------------------------        
019500* LINK-REC FOR THE SHARED DISTANCE MODULE                                 
019600*-----------------------------------------------------------------        
019700 01          DST-LINK-REC.                                                
019800     05      DST-RC              PIC S9(04) COMP.                         
019900     05      DST-LAT1            PIC S9(03)V9(07).                        
020000     05      DST-LON1            PIC S9(03)V9(07).                        
020100     05      DST-LAT2            PIC S9(03)V9(07).                        
020200     05      DST-LON2            PIC S9(03)V9(07).                        
020300     05      DST-DISTANCE-KM     PIC S9(05)V9(07).                        
020400*                                                                         
020500*-----------------------------------------------------------------        
020600* LINK-REC REDEFINED AS A BYTE STRIP FOR TRACE DISPLAY ONLY               
020700*-----------------------------------------------------------------        
020800 01          DST-LINK-REC-DUMP REDEFINES DST-LINK-REC.                    
020900     05      DST-DMP-RC          PIC X(02).                               
021000     05      DST-DMP-BODY        PIC X(42).                               
021100*                                                                         
021200*-----------------------------------------------------------------        
021300* HOME-LOCATION WORK FIELD, SPLIT WHOLE/FRACTION FOR THE       *          
021400* TRACE LINE                                                   *          
021500*-----------------------------------------------------------------        
021600 01          WS-HOME-RADIUS-DISPLAY.                                      
021700     05      WS-HRD-WHOLE        PIC S9(05).                              
021800     05      WS-HRD-FRACTION     PIC 9(07).                               
021900 01          WS-HOME-RAD-SRC REDEFINES WS-HOME-RADIUS-DISPLAY.            
022000     05      WS-HRS-VALUE        PIC S9(05)V9(07).                        
022100*                                                                         
022200*-----------------------------------------------------------------        
022300* TRIM-KILOMETERS WORK FIELD, SAME SPLIT, FOR THE SAME REASON             
022400*-----------------------------------------------------------------        
022500 01          WS-TRIM-KM-DISPLAY.                                          
022600     05      WS-TKD-WHOLE        PIC S9(05).                              
022700     05      WS-TKD-FRACTION     PIC 9(07).                               
022800 01          WS-TRIM-KM-SOURCE REDEFINES WS-TRIM-KM-DISPLAY.              
022900     05      WS-TKS-VALUE        PIC S9(05)V9(07).                        
023000*                                                                         
023100 PROCEDURE DIVISION.                                                      
023200******************************************************************        
023300* CONTROL SECTION                                                         
023400******************************************************************        
023500 A100-STEUERUNG SECTION.                                                  
023600 A100-00.                                                                 
023700     IF GPX-TRACE-ON                                                      
023800        DISPLAY K-MODUL " STARTING"                                       
023900     END-IF                                                               
024000*                                                                         
024100     PERFORM B000-VORLAUF                                                 
024200     IF NOT PRG-ABBRUCH                                                   
024300        PERFORM B100-VERARBEITUNG THRU B100-99                            
024400             UNTIL TRACKPTS-EOF OR PRG-ABBRUCH                            
024500     END-IF                                                               
024600     PERFORM B090-ENDE                                                    
024700     STOP RUN                                                             
024800     .                                                                    
024900 A100-99.                                                                 
025000     EXIT.                                                                
025100*                                                                         
025200******************************************************************        
025300* OPEN FILES, READ THE PARAMETER RECORD, SET DEFAULTS,                    
025400* PRIME THE LOOK-AHEAD BUFFER WITH THE FIRST TRACK-POINT RECORD           
025500******************************************************************        
025600 B000-VORLAUF SECTION.                                                    
025700 B000-00.                                                                 
025800     OPEN INPUT  PARMFILE                                                 
025900     IF NOT PARM-OK                                                       
026000        DISPLAY "GPXSTR0O - PARMFILE OPEN FAILED, STATUS "                
026100                FILE-STATUS-PARM                                          
026200        SET PRG-ABBRUCH TO TRUE                                           
026300        GO TO B000-99                                                     
026400     END-IF                                                               
026500*                                                                         
026600     READ PARMFILE                                                        
026700        AT END                                                            
026800           DISPLAY "GPXSTR0O - PARMFILE EMPTY, DEFAULTS USED"             
026900     END-READ                                                             
027000     PERFORM C000-INIT                                                    
027100     CLOSE PARMFILE                                                       
027200*                                                                         
027300     OPEN INPUT  TRACKPTS                                                 
027400     IF NOT TRK-OK                                                        
027500        DISPLAY "GPXSTR0O - TRACKPTS OPEN FAILED, STATUS "                
027600                FILE-STATUS-TRK                                           
027700        SET PRG-ABBRUCH TO TRUE                                           
027800        GO TO B000-99                                                     
027900     END-IF                                                               
028000*                                                                         
028100     OPEN OUTPUT STRIPFIL                                                 
028200     IF NOT OUT-OK                                                        
028300        DISPLAY "GPXSTR0O - STRIPFIL OPEN FAILED, STATUS "                
028400                FILE-STATUS-OUT                                           
028500        SET PRG-ABBRUCH TO TRUE                                           
028600        GO TO B000-99                                                     
028700     END-IF                                                               
028800*                                                                         
028900     PERFORM C900-READ-TRACKPTS                                           
029000     .                                                                    
029100 B000-99.                                                                 
029200     EXIT.                                                                
029300*                                                                         
029400******************************************************************        
029500* CLOSE FILES, FINAL MESSAGE                                              
029600******************************************************************        
029700 B090-ENDE SECTION.                                                       
029800 B090-00.                                                                 
029900     IF TRK-OK OR TRK-EOF                                                 
030000        CLOSE TRACKPTS                                                    
030100     END-IF                                                               
030200     IF OUT-OK                                                            
030300        CLOSE STRIPFIL                                                    
030400     END-IF                                                               
030500*                                                                         
030600     IF PRG-ABBRUCH                                                       
030700        DISPLAY "GPXSTR0O - RUN TERMINATED, SEE MESSAGES ABOVE"           
030800        MOVE 12                TO RETURN-CODE                             
030900     ELSE                                                                 
031000        DISPLAY "GPXSTR0O - SUCCESSFULLY STRIPPED TRACKPTS INTO "         
031100                "STRIPFIL, " C6-RECS-READ " RECORD(S) READ, "             
031200                C4-WRITTEN " POINT(S) WRITTEN"                            
031300     END-IF                                                               
031400     .                                                                    
031500 B090-99.                                                                 
031600     EXIT.                                                                
031700*                                                                         
031800******************************************************************        
031900* DEFAULTS, MILES-TO-KILOMETERS CONVERSION OF THE TWO THRESHOLDS          
032000******************************************************************        
032100 C000-INIT SECTION.                                                       
032200 C000-00.                                                                 
032300     IF PM-TRIM-DISTANCE = ZERO                                           
032400        MOVE K-DFLT-TRIM-MI    TO WS-TRIM-MILES                           
032500     ELSE                                                                 
032600        MOVE PM-TRIM-DISTANCE  TO WS-TRIM-MILES                           
032700     END-IF                                                               
032800*                                                                         
032900     IF PM-HOME-RADIUS = ZERO                                             
033000        MOVE K-DFLT-RADIUS-MI  TO WS-RADIUS-MILES                         
033100     ELSE                                                                 
033200        MOVE PM-HOME-RADIUS    TO WS-RADIUS-MILES                         
033300     END-IF                                                               
033400*                                                                         
033500     COMPUTE F-TRIM-KM = WS-TRIM-MILES * K-MILES-TO-KM                    
033600     COMPUTE F-HOME-RADIUS-KM = WS-RADIUS-MILES * K-MILES-TO-KM           
033700*                                                                         
033800     IF GPX-TRACE-ON                                                      
033900        MOVE F-HOME-RADIUS-KM  TO WS-HRS-VALUE                            
034000        MOVE F-TRIM-KM         TO WS-TKS-VALUE                            
034100        DISPLAY "GPXSTR0O - HOME RADIUS KM WHOLE "                        
034200                WS-HRD-WHOLE " FRACTION " WS-HRD-FRACTION                 
034300        DISPLAY "GPXSTR0O - TRIM KM WHOLE "                               
034400                WS-TKD-WHOLE " FRACTION " WS-TKD-FRACTION                 
034500     END-IF                                                               
034600     .                                                                    
034700 C000-99.                                                                 
034800     EXIT.                                                                
034900*                                                                         
035000******************************************************************        
035100* LOAD ONE WHOLE SEGMENT (SAME TRACK-NAME/SEG-NO) INTO THE BUFFER,        
035200* THEN TRIM, FILTER, AND WRITE IT BEFORE MOVING ON                        
035300******************************************************************        
035400 B100-VERARBEITUNG SECTION.                                               
035500 B100-00.                                                                 
035600     PERFORM C100-LOAD-SEGMENT THRU C100-99                               
035700     IF C4-SEG-POINTS > 0                                                 
035800        PERFORM C200-CUMULATE THRU C200-99                                
035900        PERFORM C300-FIND-TRIM-RANGE THRU C300-99                         
036000        PERFORM C400-WRITE-SEGMENT THRU C400-99                           
036100     END-IF                                                               
036200     .                                                                    
036300 B100-99.                                                                 
036400     EXIT.                                                                
036500*                                                                         
036600******************************************************************        
036700* FILL WS-SEGMENT-BUFFER WITH EVERY RECORD SHARING THE LOOK-AHEAD         
036800* RECORD'S TRACK-NAME AND SEG-NO                                          
036900******************************************************************        
037000 C100-LOAD-SEGMENT SECTION.                                               
037100 C100-00.                                                                 
037200     MOVE ZERO                  TO C4-SEG-POINTS                          
037300     IF TRACKPTS-EOF                                                      
037400        GO TO C100-99                                                     
037500     END-IF                                                               
037600*                                                                         
037700 C100-10.                                                                 
037800     IF TRACKPTS-EOF                                                      
037900        GO TO C100-99                                                     
038000     END-IF                                                               
038100     IF C4-SEG-POINTS > 0                                                 
038200        IF CR-TRACK-NAME NOT = SB-TRACK-NAME(1)                           
038300           GO TO C100-99                                                  
038400        END-IF                                                            
038500        IF CR-SEG-NO NOT = SB-SEG-NO(1)                                   
038600           GO TO C100-99                                                  
038700        END-IF                                                            
038800     END-IF                                                               
038900     IF C4-SEG-POINTS >= K-MAX-SEG-POINTS                                 
039000        DISPLAY "GPXSTR0O - SEGMENT EXCEEDS " K-MAX-SEG-POINTS            
039100                " POINTS, TRUNCATED"                                      
039200        GO TO C100-99                                                     
039300     END-IF                                                               
039400     ADD 1                      TO C4-SEG-POINTS                          
039500     MOVE CR-TRACK-NAME    TO SB-TRACK-NAME(C4-SEG-POINTS)                
039600     MOVE CR-TRACK-TYPE    TO SB-TRACK-TYPE(C4-SEG-POINTS)                
039700     MOVE CR-SEG-NO        TO SB-SEG-NO(C4-SEG-POINTS)                    
039800     MOVE CR-POINT-NO      TO SB-POINT-NO(C4-SEG-POINTS)                  
039900     MOVE CR-LATITUDE      TO SB-LATITUDE(C4-SEG-POINTS)                  
040000     MOVE CR-LONGITUDE     TO SB-LONGITUDE(C4-SEG-POINTS)                 
040100     MOVE CR-ELEVATION     TO SB-ELEVATION(C4-SEG-POINTS)                 
040200     PERFORM C900-READ-TRACKPTS                                           
040300     GO TO C100-10                                                        
040400     .                                                                    
040500 C100-99.                                                                 
040600     EXIT.                                                                
040700*                                                                         
040800******************************************************************        
040900* CUMULATIVE HAVERSINE DISTANCE ALONG THE SEGMENT                         
041000* SB-CUM-KM(I) = DISTANCE FROM POINT 1 THROUGH POINT I, I > 1             
041100* SB-CUM-KM(1) = ZERO (NOTHING ACCUMULATED AT THE FIRST POINT)            
041200******************************************************************        
041300 C200-CUMULATE SECTION.                                                   
041400 C200-00.                                                                 
041500     MOVE ZERO                  TO SB-CUM-KM(1)                           
041600     IF C4-SEG-POINTS = 1                                                 
041700        MOVE ZERO               TO F-SEG-TOTAL-KM                         
041800        GO TO C200-99                                                     
041900     END-IF                                                               
042000*                                                                         
042100     PERFORM C210-CUMULATE-STEP THRU C210-99                              
042200        VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > C4-SEG-POINTS             
042300*                                                                         
042400     COMPUTE F-SEG-TOTAL-KM = SB-CUM-KM(C4-SEG-POINTS)                    
042500     .                                                                    
042600 C200-99.                                                                 
042700     EXIT.                                                                
042800*                                                                         
042900 C210-CUMULATE-STEP SECTION.                                              
043000 C210-00.                                                                 
043100     MOVE SB-LATITUDE(C4-I1 - 1) TO DST-LAT1                              
043200     MOVE SB-LONGITUDE(C4-I1 - 1) TO DST-LON1                             
043300     MOVE SB-LATITUDE(C4-I1)     TO DST-LAT2                              
043400     MOVE SB-LONGITUDE(C4-I1)    TO DST-LON2                              
043500     CALL "GPXDST0M" USING DST-LINK-REC                                   
043600     COMPUTE SB-CUM-KM(C4-I1) = SB-CUM-KM(C4-I1 - 1)                      
043700           + DST-DISTANCE-KM                                              
043800     .                                                                    
043900 C210-99.                                                                 
044000     EXIT.                                                                
044100*                                                                         
044200******************************************************************        
044300* START-IDX / END-IDX PER THE TRIM ALGORITHM.  C4-START-IDX IS            
044400* THE FIRST POINT KEPT -- THE FIRST INDEX WHOSE CUMULATIVE                
044500* DISTANCE FROM THE FRONT REACHES THE TRIM DISTANCE.  C4-END-IDX          
044600* IS THE LAST POINT KEPT -- THE LAST INDEX THAT STILL HAS AT              
044700* LEAST THE TRIM DISTANCE OF TRACK REMAINING AFTER IT.  THE               
044800* QUALIFYING INDEX ITSELF IS THE BOUNDARY -- NEITHER SCAN SHIFTS          
044900* IT.                                                                     
045000*                                                                         
045100* BOTH SCANS RUN THE FULL RANGE EVERY TIME (NO EARLY EXIT) AND USE        
045200* A FOUND-SWITCH TO ACT ONLY ON THE QUALIFYING INDEX -- THE FIRST         
045300* ONE MET FROM THE FRONT, THE FIRST ONE MET FROM THE BACK.  THIS          
045400* AVOIDS TESTING SB-CUM-KM(I) ONE PAST THE END OF THE SEGMENT.            
045500******************************************************************        
045600 C300-FIND-TRIM-RANGE SECTION.                                            
045700 C300-00.                                                                 
045800     MOVE 1                     TO C4-START-IDX                           
045900     MOVE C4-SEG-POINTS         TO C4-END-IDX                             
046000     IF C4-SEG-POINTS < 2                                                 
046100        GO TO C300-99                                                     
046200     END-IF                                                               
046300*                                                                         
046400     MOVE "N"                   TO SW-FOUND-START                         
046500     PERFORM C310-SCAN-FROM-START THRU C310-99                            
046600        VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > C4-SEG-POINTS             
046700*                                                                         
046800     MOVE "N"                   TO SW-FOUND-END                           
046900     PERFORM C320-SCAN-FROM-END THRU C320-99                              
047000        VARYING C4-I1 FROM C4-SEG-POINTS BY -1 UNTIL C4-I1 < 2            
047100     .                                                                    
047200 C300-99.                                                                 
047300     EXIT.                                                                
047400*                                                                         
047500 C310-SCAN-FROM-START SECTION.                                            
047600 C310-00.                                                                 
047700     IF NOT FOUND-START-IDX                                               
047800        IF SB-CUM-KM(C4-I1) NOT LESS THAN F-TRIM-KM                       
047900           MOVE C4-I1           TO C4-START-IDX                           
048000           MOVE "Y"             TO SW-FOUND-START                         
048100        END-IF                                                            
048200     END-IF                                                               
048300     .                                                                    
048400 C310-99.                                                                 
048500     EXIT.                                                                
048600*                                                                         
048700 C320-SCAN-FROM-END SECTION.                                              
048800 C320-00.                                                                 
048900     IF NOT FOUND-END-IDX                                                 
049000        IF (F-SEG-TOTAL-KM - SB-CUM-KM(C4-I1))                            
049100                 NOT LESS THAN F-TRIM-KM                                  
049200           MOVE C4-I1           TO C4-END-IDX                             
049300           MOVE "Y"             TO SW-FOUND-END                           
049400        END-IF                                                            
049500     END-IF                                                               
049600     .                                                                    
049700 C320-99.                                                                 
049800     EXIT.                                                                
049900*                                                                         
050000******************************************************************        
050100* WRITE EVERY SURVIVING POINT OF THE SEGMENT, IN ORDER                    
050200******************************************************************        
050300 C400-WRITE-SEGMENT SECTION.                                              
050400 C400-00.                                                                 
050500     IF C4-START-IDX > C4-END-IDX                                         
050600        GO TO C400-99                                                     
050700     END-IF                                                               
050800*                                                                         
050900     PERFORM C410-WRITE-ONE THRU C410-99                                  
051000        VARYING C4-I1 FROM C4-START-IDX BY 1                              
051100           UNTIL C4-I1 > C4-END-IDX                                       
051200     .                                                                    
051300 C400-99.                                                                 
051400     EXIT.                                                                
051500*                                                                         
051600 C410-WRITE-ONE SECTION.                                                  
051700 C410-00.                                                                 
051800     MOVE "N"                   TO SW-HOME-DROP                           
051900     IF PM-HOME-SUPPLIED                                                  
052000        MOVE PM-HOME-LAT        TO DST-LAT1                               
052100        MOVE PM-HOME-LON        TO DST-LON1                               
052200        MOVE SB-LATITUDE(C4-I1) TO DST-LAT2                               
052300        MOVE SB-LONGITUDE(C4-I1) TO DST-LON2                              
052400        CALL "GPXDST0M" USING DST-LINK-REC                                
052500        IF DST-DISTANCE-KM NOT GREATER THAN F-HOME-RADIUS-KM              
052600           MOVE "Y"             TO SW-HOME-DROP                           
052700        END-IF                                                            
052800     END-IF                                                               
052900*                                                                         
053000     IF HOME-DROP-POINT                                                   
053100        ADD 1                   TO C4-DROPPED-HOME                        
053200     ELSE                                                                 
053300        MOVE SB-TRACK-NAME(C4-I1)  TO SP-TRACK-NAME                       
053400        MOVE SB-TRACK-TYPE(C4-I1)  TO SP-TRACK-TYPE                       
053500        MOVE SB-SEG-NO(C4-I1)      TO SP-SEG-NO                           
053600        MOVE SB-POINT-NO(C4-I1)    TO SP-POINT-NO                         
053700        MOVE SB-LATITUDE(C4-I1)    TO SP-LATITUDE                         
053800        MOVE SB-LONGITUDE(C4-I1)   TO SP-LONGITUDE                        
053900        MOVE SB-ELEVATION(C4-I1)   TO SP-ELEVATION                        
054000        WRITE SP-STRIPPED-RECORD                                          
054100        ADD 1                   TO C4-WRITTEN                             
054200     END-IF                                                               
054300     .                                                                    
054400 C410-99.                                                                 
054500     EXIT.                                                                
054600*                                                                         
054700******************************************************************        
054800* READ THE NEXT TRACK-POINT RECORD INTO THE LOOK-AHEAD BUFFER             
054900******************************************************************        
055000 C900-READ-TRACKPTS SECTION.                                              
055100 C900-00.                                                                 
055200     READ TRACKPTS                                                        
055300        AT END                                                            
055400           SET TRACKPTS-EOF TO TRUE                                       
055500        NOT AT END                                                        
055600           MOVE TRACKPTS-REC    TO CR-TRACK-POINT-RECORD                  
055700           ADD 1                TO C6-RECS-READ                           
055800     END-READ                                                             
055900     .                                                                    
056000 C900-99.                                                                 
056100     EXIT.                                                                
