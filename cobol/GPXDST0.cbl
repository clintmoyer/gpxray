000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    GPXDST0M.                                                 
000300 AUTHOR.        R W HARTLEY.                                              
000400 INSTALLATION.  GPX SYSTEMS GROUP.                                        
000500 DATE-WRITTEN.  06/14/94.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*                                                                         
000900*****************************************************************         
001000* LAST CHANGE    :: 2004-11-15                                            
001100* LAST VERSION   :: C.01.00                                               
001200* SHORT DESCR.   :: GREAT-CIRCLE (HAVERSINE) DISTANCE, KILOMETERS         
001300*                                                                         
001400* CHANGES (UPDATE VERSION AND DATE IN K-PROG-START WHEN CHANGED)          
001500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!          
001600*----------------------------------------------------------------*        
001700* VER.   | DATE       | BY  | COMMENT                            *        
001800*--------|------------|-----|------------------------------------*        
001900* A.00.00| 1994-06-14 | RWH | ORIGINAL MODULE.  PULLED OUT OF THE         
002000*        |            |     | PHASE 1 GPS DOWNLOAD PROGRAM SO THE         
002100*        |            |     | SAME ROUTINE CAN BE SHARED LATER.           
002200*--------|------------|-----|------------------------------------*        
002300* A.01.00| 1995-02-08 | RWH | REQ GPX-0017 TUNED SERIES TERM COUNT        
002400*        |            |     | AFTER A REPORTED SPEED-CHECK MISS           
002500*        |            |     | NEAR THE SEGMENT 40 BOUNDARY.               
002600*--------|------------|-----|------------------------------------*        
002700* B.00.00| 1995-09-19 | DMS | REQ GPX-0041 REUSED BY THE NEW              
002800*        |            |     | PRIVACY-STRIP RUN FOR CUMULATIVE            
002900*        |            |     | SEGMENT DISTANCE.  NO LOGIC CHANGE,         
003000*        |            |     | LINK-REC COMMENTS CLARIFIED.                
003100*--------|------------|-----|------------------------------------*        
003200* B.00.01| 1998-12-02 | JKL | REQ GPX-Y2K2 REVIEWED FOR YEAR 2000         
003300*        |            |     | READINESS.  NO DATE FIELDS IN THIS          
003400*        |            |     | MODULE -- NO CHANGE REQUIRED.               
003500*--------|------------|-----|------------------------------------*        
003600* C.00.00| 2001-03-27 | DMS | REQ GPX-0058 ADDED LOCAL SQRT/SIN/          
003700*        |            |     | COS/ASIN PARAGRAPHS -- COMPILER ON          
003800*        |            |     | THE NEW BOX HAS NO MATH INTRINSICS          
003900*        |            |     | LICENSED, SAME AS THE OLD ONE.              
004000*--------|------------|-----|------------------------------------*        
004100* C.00.01| 2003-05-09 | RWH | REQ GPX-0071 ADDED ONE MORE SERIES          
004200*        |            |     | TERM TO C210/C220 AFTER AN AUDIT            
004300*        |            |     | FLAGGED ROUNDING DRIFT PAST 120 KM.         
004400*--------|------------|-----|------------------------------------*        
004500* C.01.00| 2004-11-15 | DMS | REQ GPX-0083 ALL SCRATCH FIELDS             
004600*        |            |     | RECAST FROM BINARY FLOATING POINT           
004700*        |            |     | TO SCALED FIXED-POINT DECIMAL -- THE        
004800*        |            |     | NEW PRODUCTION BOX'S COMPILER WON'T         
004900*        |            |     | GUARANTEE COMP-2 ROUNDING IS THE            
005000*        |            |     | SAME ACROSS A RECOMPILE, WHICH BIT          
005100*        |            |     | US ON THE LAST MIGRATION.                   
005200*----------------------------------------------------------------*        
005300*                                                                         
005400* PROGRAM DESCRIPTION                                                     
005500* --------------------                                                    
005600* SHARED SERVICE MODULE.  GIVEN TWO LATITUDE/LONGITUDE PAIRS IN           
005700* DEGREES, RETURNS THE GREAT-CIRCLE (HAVERSINE) DISTANCE BETWEEN          
005800* THEM IN KILOMETERS.  CALLED BY BOTH GPXANL0O (PER-PAIR SPEED            
005900* CHECK) AND GPXSTR0O (CUMULATIVE SEGMENT DISTANCE AND THE                
006000* HOME-RADIUS CHECK).  THIS MODULE OWNS NO FILES.                         
006100*                                                                         
006200* THIS BOX'S COBOL HAS NO FUNCTION DIVISION INTRINSICS, SO SQRT,          
006300* SIN, COS AND ASIN ARE CARRIED HERE AS LOCAL PARAGRAPHS RATHER           
006400* THAN A CALL TO THE SYSTEM LIBRARY.                                      
006500*                                                                         
006600******************************************************************        
006700*                                                                         
006800 ENVIRONMENT DIVISION.                                                    
006900 CONFIGURATION SECTION.                                                   
007000 SPECIAL-NAMES.                                                           
007100     CLASS GPX-SIGN-DIGITS IS "0123456789+-"                              
007200     UPSI-0 IS GPX-TRACE-SW                                               
007300         ON STATUS IS GPX-TRACE-ON                                        
007400         OFF STATUS IS GPX-TRACE-OFF.                                     
007500*                                                                         
007600 DATA DIVISION.                                                           
007700 WORKING-STORAGE SECTION.                                                 
007800*-----------------------------------------------------------------        
007900* STANDALONE CALL COUNTER -- BUMPED ONCE PER CALL INTO THIS MODULE        
008000*-----------------------------------------------------------------        
008100 77          C6-CALL-CTR         PIC S9(06) COMP VALUE ZERO.              
008200*-----------------------------------------------------------------        
008300* COMP FIELDS: PREFIX Cn, n = NUMBER OF DIGITS                            
008400*-----------------------------------------------------------------        
008500 01          COMP-FIELDS.                                                 
008600     05      C4-TERM-NO          PIC S9(04) COMP.                         
008700     05      C4-ITER-NO          PIC S9(04) COMP.                         
008800*                                                                         
008900*-----------------------------------------------------------------        
009000* FRACTIONAL WORK FIELDS: PREFIX F -- HAVERSINE/TRIG/SQRT       *         
009100* SCRATCH, SCALED FIXED-POINT DECIMAL (9 DIGITS PAST THE POINT) *         
009200* SO THE LOCAL SERIES PARAGRAPHS CARRY FULL PRECISION THROUGH   *         
009300* EVERY TERM WITHOUT BINARY FLOATING POINT.  NEVER USED FOR     *         
009400* MONEY (THIS APPLICATION HAS NONE).                            *         
009500*-----------------------------------------------------------------        
009600 01          FRACTIONAL-FIELDS.                                           
009700     05      F-R-EARTH-KM        PIC S9(05)V9(04).                        
009800     05      F-PI                PIC S9(01)V9(09).                        
009900     05      F-LAT1-RAD          PIC S9(02)V9(09).                        
010000     05      F-LON1-RAD          PIC S9(02)V9(09).                        
010100     05      F-LAT2-RAD          PIC S9(02)V9(09).                        
010200     05      F-LON2-RAD          PIC S9(02)V9(09).                        
010300     05      F-DLAT              PIC S9(02)V9(09).                        
010400     05      F-DLON              PIC S9(02)V9(09).                        
010500     05      F-SIN-HALF-DLAT     PIC S9(02)V9(09).                        
010600     05      F-SIN-HALF-DLON     PIC S9(02)V9(09).                        
010700     05      F-COS-LAT1          PIC S9(02)V9(09).                        
010800     05      F-COS-LAT2          PIC S9(02)V9(09).                        
010900     05      F-A-VALUE           PIC S9(02)V9(09).                        
011000     05      F-A-VALUE-BYTES REDEFINES F-A-VALUE                          
011100                             PIC X(11).                                   
011200     05      F-C-VALUE           PIC S9(02)V9(09).                        
011300     05      F-C-VALUE-BYTES REDEFINES F-C-VALUE                          
011400                             PIC X(11).                                   
011500*                                                                         
011600*       SCRATCH PARAMETERS PASSED TO THE LOCAL MATH PARAGRAPHS --         
011700*       NOT A CALL INTERFACE, JUST SHARED WORKING STORAGE.                
011800     05      F-MATH-X            PIC S9(02)V9(09).                        
011900     05      F-MATH-RESULT       PIC S9(02)V9(09).                        
012000     05      F-MATH-TERM         PIC S9(02)V9(09).                        
012100     05      F-MATH-PREV         PIC S9(02)V9(09).                        
012200     05      F-MATH-GUESS        PIC S9(02)V9(09).                        
012300     05      F-MATH-SIN-Y        PIC S9(02)V9(09).                        
012400     05      F-MATH-COS-Y        PIC S9(02)V9(09).                        
012500     05      F-MATH-V            PIC S9(02)V9(09).                        
012600*                                                                         
012700*-----------------------------------------------------------------        
012800* DISPLAY FIELDS: PREFIX D                                                
012900*-----------------------------------------------------------------        
013000 01          DISPLAY-FIELDS.                                              
013100     05      D-NUM4              PIC -9(04).                              
013200*                                                                         
013300*-----------------------------------------------------------------        
013400* FIELDS WITH CONSTANT CONTENT: PREFIX K                                  
013500*-----------------------------------------------------------------        
013600 01          CONSTANT-FIELDS.                                             
013700     05      K-MODUL             PIC X(08)    VALUE "GPXDST0M".           
013800*                                                                         
013900*-----------------------------------------------------------------        
014000* CONDITIONAL FIELDS: PREFIX SW                                           
014100*-----------------------------------------------------------------        
014200 01          SWITCHES.                                                    
014300     05      SW-PRG-ABBRUCH      PIC X(01)    VALUE "N".                  
014400         88  PRG-ABBRUCH                      VALUE "Y".                  
014500*                                                                         
014600 LINKAGE SECTION.                                                         
014700*-->    PASSED FROM THE CALLING DRIVER                                    
014800 01     LINK-REC.                                                         
014900    05  LINK-HDR.                                                         
015000     10 LINK-RC                  PIC S9(04) COMP.                         
015100*       0    = OK                                                         
015200*       9999 = PROGRAM ABEND -- CALLING DRIVER MUST REACT                 
015300    05  LINK-DATA.                                                        
015400     10 LINK-LAT1                PIC S9(03)V9(07).                        
015500     10 LINK-LON1                PIC S9(03)V9(07).                        
015600     10 LINK-LAT2                PIC S9(03)V9(07).                        
015700     10 LINK-LON2                PIC S9(03)V9(07).                        
015800     10 LINK-DISTANCE-KM         PIC S9(05)V9(07).                        
015900     10 LINK-DISTANCE-KM-R REDEFINES LINK-DISTANCE-KM.                    
016000        15 LINK-DIST-WHOLE-KM    PIC S9(05).                              
016100        15 LINK-DIST-FRACTION    PIC 9(07).                               
016200*                                                                         
016300 PROCEDURE DIVISION USING LINK-REC.                                       
016400******************************************************************        
016500* CONTROL SECTION                                                         
016600******************************************************************        
016700 A100-STEUERUNG SECTION.                                                  
016800 A100-00.                                                                 
016900     PERFORM B000-VORLAUF                                                 
017000     PERFORM B100-VERARBEITUNG                                            
017100     PERFORM B090-ENDE                                                    
017200     EXIT PROGRAM                                                         
017300     .                                                                    
017400 A100-99.                                                                 
017500     EXIT.                                                                
017600*                                                                         
017700******************************************************************        
017800* INITIALIZATION                                                          
017900******************************************************************        
018000 B000-VORLAUF SECTION.                                                    
018100 B000-00.                                                                 
018200     MOVE 6371.0               TO F-R-EARTH-KM                            
018300     MOVE 3.141592654          TO F-PI                                    
018400     MOVE "N"                  TO SW-PRG-ABBRUCH                          
018500     MOVE ZERO                 TO LINK-RC                                 
018600     .                                                                    
018700 B000-99.                                                                 
018800     EXIT.                                                                
018900*                                                                         
019000******************************************************************        
019100* CLOSE-OUT                                                               
019200******************************************************************        
019300 B090-ENDE SECTION.                                                       
019400 B090-00.                                                                 
019500     IF PRG-ABBRUCH                                                       
019600        DISPLAY "GPXDST0M - DISTANCE COMPUTATION ABENDED"                 
019700        MOVE 9999              TO LINK-RC                                 
019800     END-IF                                                               
019900     .                                                                    
020000 B090-99.                                                                 
020100     EXIT.                                                                
020200*                                                                         
020300******************************************************************        
020400* HAVERSINE DISTANCE                                                      
020500******************************************************************        
020600 B100-VERARBEITUNG SECTION.                                               
020700 B100-00.                                                                 
020800     ADD 1                      TO C6-CALL-CTR                            
020900     MOVE LINK-LAT1             TO F-MATH-X                               
021000     PERFORM C100-TO-RADIANS                                              
021100     MOVE F-MATH-RESULT         TO F-LAT1-RAD                             
021200*                                                                         
021300     MOVE LINK-LON1             TO F-MATH-X                               
021400     PERFORM C100-TO-RADIANS                                              
021500     MOVE F-MATH-RESULT         TO F-LON1-RAD                             
021600*                                                                         
021700     MOVE LINK-LAT2             TO F-MATH-X                               
021800     PERFORM C100-TO-RADIANS                                              
021900     MOVE F-MATH-RESULT         TO F-LAT2-RAD                             
022000*                                                                         
022100     MOVE LINK-LON2             TO F-MATH-X                               
022200     PERFORM C100-TO-RADIANS                                              
022300     MOVE F-MATH-RESULT         TO F-LON2-RAD                             
022400*                                                                         
022500     SUBTRACT F-LAT1-RAD FROM F-LAT2-RAD GIVING F-DLAT                    
022600     SUBTRACT F-LON1-RAD FROM F-LON2-RAD GIVING F-DLON                    
022700*                                                                         
022800     COMPUTE F-MATH-X = F-DLAT / 2                                        
022900     PERFORM C200-CALC-SIN                                                
023000     MOVE F-MATH-RESULT         TO F-SIN-HALF-DLAT                        
023100*                                                                         
023200     COMPUTE F-MATH-X = F-DLON / 2                                        
023300     PERFORM C200-CALC-SIN                                                
023400     MOVE F-MATH-RESULT         TO F-SIN-HALF-DLON                        
023500*                                                                         
023600     MOVE F-LAT1-RAD            TO F-MATH-X                               
023700     PERFORM C300-CALC-COS                                                
023800     MOVE F-MATH-RESULT         TO F-COS-LAT1                             
023900*                                                                         
024000     MOVE F-LAT2-RAD            TO F-MATH-X                               
024100     PERFORM C300-CALC-COS                                                
024200     MOVE F-MATH-RESULT         TO F-COS-LAT2                             
024300*                                                                         
024400*    A = SIN**2(DLAT/2) + COS(LAT1)*COS(LAT2)*SIN**2(DLON/2)              
024500     COMPUTE F-A-VALUE =                                                  
024600             (F-SIN-HALF-DLAT * F-SIN-HALF-DLAT) +                        
024700             (F-COS-LAT1 * F-COS-LAT2 *                                   
024800              F-SIN-HALF-DLON * F-SIN-HALF-DLON)                          
024900*                                                                         
025000     IF F-A-VALUE < 0                                                     
025100        MOVE 0                 TO F-A-VALUE                               
025200     END-IF                                                               
025300     IF F-A-VALUE > 1                                                     
025400        MOVE 1                 TO F-A-VALUE                               
025500     END-IF                                                               
025600*                                                                         
025700     MOVE F-A-VALUE             TO F-MATH-X                               
025800     PERFORM C400-CALC-SQRT                                               
025900*                                                                         
026000     MOVE F-MATH-RESULT         TO F-MATH-X                               
026100     PERFORM C500-CALC-ASIN                                               
026200     COMPUTE F-C-VALUE = 2 * F-MATH-RESULT                                
026300*                                                                         
026400     COMPUTE LINK-DISTANCE-KM ROUNDED =                                   
026500             F-R-EARTH-KM * F-C-VALUE                                     
026600*                                                                         
026700     IF GPX-TRACE-ON                                                      
026800        DISPLAY K-MODUL " TRACE CALL#=" C6-CALL-CTR                       
026900                " A-BYTES=" F-A-VALUE-BYTES                               
027000                " C-BYTES=" F-C-VALUE-BYTES                               
027100        DISPLAY K-MODUL " TRACE DIST=" LINK-DIST-WHOLE-KM                 
027200                "." LINK-DIST-FRACTION " KM"                              
027300     END-IF                                                               
027400     .                                                                    
027500 B100-99.                                                                 
027600     EXIT.                                                                
027700*                                                                         
027800******************************************************************        
027900* DEGREES TO RADIANS -- F-MATH-X IN, F-MATH-RESULT OUT                    
028000******************************************************************        
028100 C100-TO-RADIANS SECTION.                                                 
028200 C100-00.                                                                 
028300     COMPUTE F-MATH-RESULT = F-MATH-X * F-PI / 180                        
028400     .                                                                    
028500 C100-99.                                                                 
028600     EXIT.                                                                
028700*                                                                         
028800******************************************************************        
028900* SIN BY TAYLOR SERIES -- F-MATH-X RADIANS IN, F-MATH-RESULT OUT.         
029000* THIS BOX HAS NO MATH INTRINSICS LICENSED (SEE CHANGE C.00.00).          
029100* ACCURATE ENOUGH OVER THE +/-PI RANGE THE HALF-ANGLES HERE STAY          
029200* WITHIN -- SEE REQ GPX-0071 FOR THE LAST TERM-COUNT ADJUSTMENT.          
029300******************************************************************        
029400 C200-CALC-SIN SECTION.                                           C00000  
029500 C200-00.                                                                 
029600     MOVE F-MATH-X              TO F-MATH-RESULT                          
029700     MOVE F-MATH-X              TO F-MATH-TERM                            
029800     MOVE 1                     TO C4-TERM-NO                             
029900*                                                                         
030000     PERFORM C210-SIN-TERM THRU C210-99                                   
030100        VARYING C4-TERM-NO FROM 2 BY 1                                    
030200        UNTIL C4-TERM-NO > 9                                      C00001  
030300     .                                                                    
030400 C200-99.                                                                 
030500     EXIT.                                                                
030600*                                                                         
030700 C210-SIN-TERM SECTION.                                                   
030800 C210-00.                                                                 
030900     COMPUTE F-MATH-TERM =                                                
031000             F-MATH-TERM * F-MATH-X * F-MATH-X * -1 /                     
031100             ((2 * C4-TERM-NO - 2) * (2 * C4-TERM-NO - 3))                
031200     ADD F-MATH-TERM            TO F-MATH-RESULT                          
031300     .                                                                    
031400 C210-99.                                                                 
031500     EXIT.                                                                
031600*                                                                         
031700******************************************************************        
031800* COS BY TAYLOR SERIES -- F-MATH-X RADIANS IN, F-MATH-RESULT OUT.         
031900******************************************************************        
032000 C300-CALC-COS SECTION.                                           C00000  
032100 C300-00.                                                                 
032200     MOVE 1                     TO F-MATH-RESULT                          
032300     MOVE 1                     TO F-MATH-TERM                            
032400     MOVE 1                     TO C4-TERM-NO                             
032500*                                                                         
032600     PERFORM C310-COS-TERM THRU C310-99                                   
032700        VARYING C4-TERM-NO FROM 2 BY 1                                    
032800        UNTIL C4-TERM-NO > 9                                      C00001  
032900     .                                                                    
033000 C300-99.                                                                 
033100     EXIT.                                                                
033200*                                                                         
033300 C310-COS-TERM SECTION.                                                   
033400 C310-00.                                                                 
033500     COMPUTE F-MATH-TERM =                                                
033600             F-MATH-TERM * F-MATH-X * F-MATH-X * -1 /                     
033700             ((2 * C4-TERM-NO - 2) * (2 * C4-TERM-NO - 3))                
033800     ADD F-MATH-TERM            TO F-MATH-RESULT                          
033900     .                                                                    
034000 C310-99.                                                                 
034100     EXIT.                                                                
034200*                                                                         
034300******************************************************************        
034400* SQRT BY NEWTON-RAPHSON -- F-MATH-X IN, F-MATH-RESULT OUT.               
034500******************************************************************        
034600 C400-CALC-SQRT SECTION.                                          C00000  
034700 C400-00.                                                                 
034800     IF F-MATH-X = 0                                                      
034900        MOVE 0                 TO F-MATH-RESULT                           
035000        GO TO C400-99                                                     
035100     END-IF                                                               
035200*                                                                         
035300     MOVE F-MATH-X              TO F-MATH-GUESS                           
035400     MOVE 1                     TO C4-ITER-NO                             
035500*                                                                         
035600     PERFORM C410-SQRT-ITER THRU C410-99                                  
035700        VARYING C4-ITER-NO FROM 1 BY 1                                    
035800        UNTIL C4-ITER-NO > 12                                             
035900*                                                                         
036000     MOVE F-MATH-GUESS          TO F-MATH-RESULT                          
036100     .                                                                    
036200 C400-99.                                                                 
036300     EXIT.                                                                
036400*                                                                         
036500 C410-SQRT-ITER SECTION.                                                  
036600 C410-00.                                                                 
036700     COMPUTE F-MATH-GUESS =                                               
036800             (F-MATH-GUESS + (F-MATH-X / F-MATH-GUESS)) / 2               
036900     .                                                                    
037000 C410-99.                                                                 
037100     EXIT.                                                                
037200*                                                                         
037300******************************************************************        
037400* ASIN BY NEWTON-RAPHSON ON SIN -- F-MATH-X IN (0 TO 1 HERE),             
037500* F-MATH-RESULT OUT, RADIANS.  USES C200/C300 ABOVE.                      
037600******************************************************************        
037700 C500-CALC-ASIN SECTION.                                          C00000  
037800 C500-00.                                                                 
037900     MOVE F-MATH-X              TO F-MATH-V                               
038000     MOVE F-MATH-X              TO F-MATH-GUESS                           
038100     MOVE 1                     TO C4-ITER-NO                             
038200*                                                                         
038300     PERFORM C510-ASIN-ITER THRU C510-99                                  
038400        VARYING C4-ITER-NO FROM 1 BY 1                                    
038500        UNTIL C4-ITER-NO > 10                                             
038600*                                                                         
038700     MOVE F-MATH-GUESS          TO F-MATH-RESULT                          
038800     .                                                                    
038900 C500-99.                                                                 
039000     EXIT.                                                                
039100*                                                                         
039200 C510-ASIN-ITER SECTION.                                                  
039300 C510-00.                                                                 
039400     MOVE F-MATH-GUESS          TO F-MATH-PREV                            
039500*                                                                         
039600     MOVE F-MATH-PREV           TO F-MATH-X                               
039700     PERFORM C200-CALC-SIN                                                
039800     MOVE F-MATH-RESULT         TO F-MATH-SIN-Y                           
039900*                                                                         
040000     MOVE F-MATH-PREV           TO F-MATH-X                               
040100     PERFORM C300-CALC-COS                                                
040200     MOVE F-MATH-RESULT         TO F-MATH-COS-Y                           
040300*                                                                         
040400     IF F-MATH-COS-Y NOT = 0                                              
040500        COMPUTE F-MATH-GUESS =                                            
040600                F-MATH-PREV -                                             
040700                ((F-MATH-SIN-Y - F-MATH-V) / F-MATH-COS-Y)                
040800     END-IF                                                               
040900     .                                                                    
041000 C510-99.                                                                 
041100     EXIT.                                                                
