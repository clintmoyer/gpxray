000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    GPXANL0O.                                                 
000300 AUTHOR.        R W HARTLEY.                                              
000400 INSTALLATION.  GPX SYSTEMS GROUP.                                        
000500 DATE-WRITTEN.  06/20/94.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*                                                                         
000900*****************************************************************         
001000* LAST CHANGE    :: 2004-12-19                                            
001100* LAST VERSION   :: D.04.00                                               
001200* SHORT DESCR.   :: GPX TRACK QUALITY ANALYSIS -- ISSUE REPORT            
001300*                                                                         
001400* CHANGES (UPDATE VERSION AND DATE IN K-PROG-START WHEN CHANGED)          
001500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!          
001600*----------------------------------------------------------------*        
001700* VER.   | DATE       | BY  | COMMENT                            *        
001800*--------|------------|-----|------------------------------------*        
001900* A.00.00| 1994-06-20 | RWH | ORIGINAL RUN.  SPEED CHECK ONLY,            
002000*        |            |     | REQ GPX-0002.                      *        
002100*--------|------------|-----|------------------------------------*        
002200* A.01.00| 1994-08-03 | RWH | REQ GPX-0006 ADDED ELEVATION-CHANGE         
002300*        |            |     | AND SEGMENT-CONTINUITY CHECKS, AND          
002400*        |            |     | GROUPED THE REPORT BY ISSUE TYPE.           
002500*--------|------------|-----|------------------------------------*        
002600* B.00.00| 1995-02-08 | RWH | REQ GPX-0017 NOW CALLS THE SHARED           
002700*        |            |     | GPXDST0M DISTANCE MODULE INSTEAD OF         
002800*        |            |     | ITS OWN COPY OF THE FORMULA.                
002900*--------|------------|-----|------------------------------------*        
003000* C.00.00| 1998-12-02 | JKL | REQ GPX-Y2K2 REVIEWED FOR YEAR 2000         
003100*        |            |     | READINESS.  TP-TIME-SECONDS IS NOT          
003200*        |            |     | WINDOWED -- NO CHANGE REQUIRED.             
003300*--------|------------|-----|------------------------------------*        
003400* D.00.00| 2000-03-11 | DMS | REQ GPX-0052 PARAMETER FIELDS OF            
003500*        |            |     | ZERO NOW TAKE THE BUILT-IN DEFAULT          
003600*        |            |     | THRESHOLD INSTEAD OF FAILING EVERY          
003700*        |            |     | PAIR -- SEE C000-INIT.                      
003800*--------|------------|-----|------------------------------------*        
003900* D.01.00| 2003-05-09 | RWH | REQ GPX-0071 NO FUNCTIONAL CHANGE,          
004000*        |            |     | FOLLOWED THE GPXDST0M PRECISION FIX.        
004100*--------|------------|-----|------------------------------------*        
004200* D.02.00| 2004-11-15 | DMS | REQ GPX-0083 SPEED/ELEVATION WORK           
004300*        |            |     | FIELDS RECAST FROM BINARY FLOATING          
004400*        |            |     | POINT TO SCALED FIXED-POINT DECIMAL,        
004500*        |            |     | SAME AS THE GPXDST0M MODULE.                
004600*--------|------------|-----|------------------------------------*        
004700* D.03.00| 2004-12-03 | DMS | REQ GPX-0084 EACH ISSUE TABLE NOW           
004800*        |            |     | STOPS ACCUMULATING AT IS-MAX-ISSUES         
004900*        |            |     | INSTEAD OF RUNNING PAST THE OCCURS          
005000*        |            |     | CEILING -- SEE C910/C920/C930.              
005100*--------|------------|-----|------------------------------------*        
005200* D.04.00| 2004-12-19 | DMS | REQ GPX-0086 (1) B110-PAIR-CHECK NOW        
005300*        |            |     | TESTS THE FULL-PRECISION F-SPEED-KMH        
005400*        |            |     | AGAINST WS-MAX-SPEED INSTEAD OF THE         
005500*        |            |     | 2-DECIMAL DISPLAY VALUE -- A CLOSE          
005600*        |            |     | CALL WAS ROUNDING DOWN TO THE               
005700*        |            |     | THRESHOLD AND ESCAPING DETECTION.           
005800*        |            |     | (2) B210/B220/B230 NOW EDIT THE             
005900*        |            |     | ISSUE VALUE THROUGH D-EDIT-VALUE            
006000*        |            |     | BEFORE PRINTING -- THE OLD CODE WAS         
006100*        |            |     | MOVING THE RAW NUMERIC STRAIGHT INTO        
006200*        |            |     | AN ALPHANUMERIC FIELD AND DROPPING          
006300*        |            |     | THE DECIMAL POINT ON THE REPORT.            
006400*----------------------------------------------------------------*        
006500*                                                                         
006600* PROGRAM DESCRIPTION                                                     
006700* --------------------                                                    
006800* READS A SORTED TRACK-POINT FILE (TRACK, SEGMENT, POINT) AND             
006900* WRITES A 132-COLUMN ISSUE REPORT.  THREE CHECKS RUN IN ONE PASS:        
007000*   - SPEED BETWEEN CONSECUTIVE POINTS OF THE SAME SEGMENT                
007100*   - ELEVATION CHANGE BETWEEN CONSECUTIVE POINTS OF THE SAME             
007200*     SEGMENT                                                             
007300*   - TIME GAP AT EACH SEGMENT BOUNDARY WITHIN THE SAME TRACK             
007400* FINDINGS ARE HELD IN THREE WORKING-STORAGE TABLES (SEE GPXISSR)         
007500* SO THE REPORT CAN PRINT GROUPED BY TYPE WITHOUT A SECOND PASS OF        
007600* THE TRACK FILE.                                                         
007700*                                                                         
007800******************************************************************        
007900*                                                                         
008000 ENVIRONMENT DIVISION.                                                    
008100 CONFIGURATION SECTION.                                                   
008200 SPECIAL-NAMES.                                                           
008300     C01 IS TOP-OF-FORM                                                   
008400     CLASS GPX-NUMERIC-ONLY IS "0123456789"                               
008500     UPSI-0 IS GPX-TRACE-SW                                               
008600         ON STATUS IS GPX-TRACE-ON                                        
008700         OFF STATUS IS GPX-TRACE-OFF.                                     
008800*                                                                         
008900 INPUT-OUTPUT SECTION.                                                    
009000 FILE-CONTROL.                                                            
009100     SELECT PARMFILE      ASSIGN TO "PARMFILE"                            
009200            ORGANIZATION IS LINE SEQUENTIAL                               
009300            FILE STATUS  IS FILE-STATUS-PARM.                             
009400     SELECT TRACKPTS      ASSIGN TO "TRACKPTS"                            
009500            ORGANIZATION IS SEQUENTIAL                                    
009600            FILE STATUS  IS FILE-STATUS-TRK.                              
009700     SELECT ISSUERPT      ASSIGN TO "ISSUERPT"                            
009800            ORGANIZATION IS LINE SEQUENTIAL                               
009900            FILE STATUS  IS FILE-STATUS-RPT.                              
010000*                                                                         
010100 DATA DIVISION.                                                           
010200 FILE SECTION.                                                            
010300 FD  PARMFILE                                                             
010400     LABEL RECORDS ARE STANDARD.                                          
010500     COPY GPXPARR.                                                        
010600*                                                                         
010700 FD  TRACKPTS                                                             
010800     LABEL RECORDS ARE STANDARD                                           
010900     RECORD CONTAINS 100 CHARACTERS.                                      
011000     COPY GPXTRKR.                                                        
011100*                                                                         
011200 FD  ISSUERPT                                                             
011300     LABEL RECORDS ARE STANDARD                                           
011400     RECORD CONTAINS 132 CHARACTERS.                                      
011500 01  ISSUERPT-REC                PIC X(132).                              
011600*                                                                         
011700 WORKING-STORAGE SECTION.                                                 
011800*-----------------------------------------------------------------        
011900* STANDALONE RECORD COUNTER -- TRACKPTS RECORDS READ THIS RUN.            
012000*-----------------------------------------------------------------        
012100 77          C6-RECS-READ        PIC S9(06) COMP VALUE ZERO.              
012200*-----------------------------------------------------------------        
012300* COMP FIELDS: PREFIX Cn, n = NUMBER OF DIGITS                            
012400*-----------------------------------------------------------------        
012500 01          COMP-FIELDS.                                                 
012600     05      C4-ANZ              PIC S9(04) COMP.                         
012700     05      C4-I1               PIC S9(04) COMP.                         
012800     05      C10-ELAPSED-SEC     PIC S9(10) COMP.                         
012900     05      C10-GAP-SEC         PIC S9(10) COMP.                         
013000*                                                                         
013100*-----------------------------------------------------------------        
013200* FRACTIONAL WORK FIELDS: PREFIX F -- SPEED/ELEVATION MATH,     *         
013300* SCALED FIXED-POINT DECIMAL (7 DIGITS PAST THE POINT, SAME AS  *         
013400* LATITUDE/LONGITUDE) SO ROUNDING IS EXACT AND REPEATABLE       *         
013500* ACROSS BOXES. NEVER USED FOR MONEY (THIS APPLICATION HAS      *         
013600* NONE).                                                        *         
013700*-----------------------------------------------------------------        
013800 01          FRACTIONAL-FIELDS.                                           
013900     05      F-DISTANCE-KM       PIC S9(05)V9(07).                        
014000     05      F-ELAPSED-HOURS     PIC S9(05)V9(07).                        
014100     05      F-SPEED-KMH         PIC S9(07)V9(07).                        
014200     05      F-ELEV-CHANGE       PIC S9(05)V9(02).                        
014300*                                                                         
014400*-----------------------------------------------------------------        
014500* DISPLAY FIELDS: PREFIX D, ROUNDED VALUES FOR PRINT                      
014600*-----------------------------------------------------------------        
014700 01          DISPLAY-FIELDS.                                              
014800     05      D-SPEED-KMH         PIC S9(07)V9(02).                        
014900     05      D-ELEV-CHANGE       PIC S9(07)V9(02).                        
015000     05      D-GAP-SEC           PIC S9(07)V9(02).                        
015100     05      D-TOTAL-ISSUES      PIC Z(04)9.                              
015200     05      D-EDIT-VALUE        PIC Z(06)9.99.                           
015300*                                                                         
015400*-----------------------------------------------------------------        
015500* FIELDS WITH CONSTANT CONTENT: PREFIX K                                  
015600*-----------------------------------------------------------------        
015700 01          CONSTANT-FIELDS.                                             
015800     05      K-MODUL             PIC X(08)    VALUE "GPXANL0O".           
015900     05      K-DFLT-MAX-SPEED    PIC 9(04)V9(02) VALUE 100.00.            
016000     05      K-DFLT-MAX-ELEV     PIC 9(04)V9(02) VALUE 100.00.            
016100     05      K-DFLT-MAX-GAP      PIC 9(05)V9(02) VALUE 300.00.            
016200*                                                                         
016300*-----------------------------------------------------------------        
016400* CONDITIONAL FIELDS: PREFIX SW                                           
016500*-----------------------------------------------------------------        
016600 01          SWITCHES.                                                    
016700     05      SW-PRG-ABBRUCH      PIC X(01)    VALUE "N".                  
016800         88  PRG-ABBRUCH                      VALUE "Y".                  
016900     05      SW-TRACKPTS-EOF     PIC X(01)    VALUE "N".                  
017000         88  TRACKPTS-EOF                     VALUE "Y".                  
017100     05      SW-FIRST-RECORD     PIC X(01)    VALUE "Y".                  
017200         88  FIRST-RECORD                     VALUE "Y".                  
017300*                                                                         
017400*-----------------------------------------------------------------        
017500* FILE-STATUS FIELDS                                                      
017600*-----------------------------------------------------------------        
017700 01          FILE-STATUSES.                                               
017800     05      FILE-STATUS-PARM    PIC X(02).                               
017900         88  PARM-OK                          VALUE "00".                 
018000     05      FILE-STATUS-TRK     PIC X(02).                               
018100         88  TRK-OK                           VALUE "00".                 
018200         88  TRK-EOF                          VALUE "10".                 
018300     05      FILE-STATUS-RPT     PIC X(02).                               
018400         88  RPT-OK                           VALUE "00".                 
018500*                                                                         
018600*-----------------------------------------------------------------        
018700* EFFECTIVE THRESHOLDS -- PARAMETER VALUE, OR DEFAULT WHEN ZERO           
018800*-----------------------------------------------------------------        
018900 01          WS-THRESHOLDS.                                               
019000     05      WS-MAX-SPEED        PIC 9(04)V9(02).                         
019100     05      WS-MAX-ELEV-CHANGE  PIC 9(04)V9(02).                         
019200     05      WS-MAX-GAP          PIC 9(05)V9(02).                         
019300*                                                                         
019400*-----------------------------------------------------------------        
019500* PREVIOUS AND CURRENT TRACK-POINT WORKING COPIES                         
019600*-----------------------------------------------------------------        
019700 COPY GPXTRKR REPLACING ==TP-== BY ==PL-==.                               
019800*                                                                         
019900 COPY GPXTRKR REPLACING ==TP-== BY ==CR-==.                               
020000*                                                                         
020100*-----------------------------------------------------------------        
020200* LINK-REC FOR THE SHARED DISTANCE MODULE                                 
020300*-----------------------------------------------------------------        
020400 01          DST-LINK-REC.                                                
020500     05      DST-RC              PIC S9(04) COMP.                         
020600     05      DST-LAT1            PIC S9(03)V9(07).                        
020700     05      DST-LON1            PIC S9(03)V9(07).                        
020800     05      DST-LAT2            PIC S9(03)V9(07).                        
020900     05      DST-LON2            PIC S9(03)V9(07).                        
021000     05      DST-DISTANCE-KM     PIC S9(05)V9(07).                        
021100*                                                                         
021200*-----------------------------------------------------------------        
021300* ISSUE ACCUMULATOR TABLES AND PRINT LINE -- SEE GPXISSR.                 
021400* IS-PRINT-LINE IS THE ONE 132-BYTE PRINT AREA; THE THREE LAYOUTS         
021500* BELOW REDEFINE IT THE WAY THIS SHOP HAS ALWAYS LAID OUT A PRINT         
021600* LINE -- ONE WORKING AREA, SEVERAL VIEWS, NO REPORT WRITER.              
021700*-----------------------------------------------------------------        
021800 COPY GPXISSR.                                                            
021900*                                                                         
022000 01          WS-HEADER-LINE REDEFINES IS-PRINT-LINE.                      
022100     05      WH-TITLE            PIC X(40).                               
022200     05      FILLER              PIC X(92).                               
022300*                                                                         
022400 01          WS-DETAIL-LINE REDEFINES IS-PRINT-LINE.                      
022500     05      WD-TAG              PIC X(16).                               
022600     05      WD-TEXT             PIC X(60).                               
022700     05      WD-VALUE            PIC X(20).                               
022800     05      FILLER              PIC X(36).                               
022900*                                                                         
023000 01          WS-TRAILER-LINE REDEFINES IS-PRINT-LINE.                     
023100     05      WT-TEXT             PIC X(60).                               
023200     05      FILLER              PIC X(72).                               
023300*                                                                         
023400 PROCEDURE DIVISION.                                                      
023500******************************************************************        
023600* CONTROL SECTION                                                         
023700******************************************************************        
023800 A100-STEUERUNG SECTION.                                                  
023900 A100-00.                                                                 
024000     IF GPX-TRACE-ON                                                      
024100        DISPLAY K-MODUL " STARTING"                                       
024200     END-IF                                                               
024300*                                                                         
024400     PERFORM B000-VORLAUF                                                 
024500     IF NOT PRG-ABBRUCH                                                   
024600        PERFORM B100-VERARBEITUNG THRU B100-99                            
024700             UNTIL TRACKPTS-EOF OR PRG-ABBRUCH                            
024800        PERFORM B200-REPORT                                               
024900     END-IF                                                               
025000     PERFORM B090-ENDE                                                    
025100     STOP RUN                                                             
025200     .                                                                    
025300 A100-99.                                                                 
025400     EXIT.                                                                
025500*                                                                         
025600******************************************************************        
025700* OPEN FILES, READ THE PARAMETER RECORD, SET DEFAULTS                     
025800******************************************************************        
025900 B000-VORLAUF SECTION.                                                    
026000 B000-00.                                                                 
026100     OPEN INPUT  PARMFILE                                                 
026200     IF NOT PARM-OK                                                       
026300        DISPLAY "GPXANL0O - PARMFILE OPEN FAILED, STATUS "                
026400                FILE-STATUS-PARM                                          
026500        SET PRG-ABBRUCH TO TRUE                                           
026600        GO TO B000-99                                                     
026700     END-IF                                                               
026800*                                                                         
026900     READ PARMFILE                                                        
027000        AT END                                                            
027100           DISPLAY "GPXANL0O - PARMFILE EMPTY, DEFAULTS USED"             
027200     END-READ                                                             
027300     PERFORM C000-INIT                                                    
027400     CLOSE PARMFILE                                                       
027500*                                                                         
027600     OPEN INPUT  TRACKPTS                                                 
027700     IF NOT TRK-OK                                                        
027800        DISPLAY "GPXANL0O - TRACKPTS OPEN FAILED, STATUS "                
027900                FILE-STATUS-TRK                                           
028000        SET PRG-ABBRUCH TO TRUE                                           
028100        GO TO B000-99                                                     
028200     END-IF                                                               
028300*                                                                         
028400     OPEN OUTPUT ISSUERPT                                                 
028500     IF NOT RPT-OK                                                        
028600        DISPLAY "GPXANL0O - ISSUERPT OPEN FAILED, STATUS "                
028700                FILE-STATUS-RPT                                           
028800        SET PRG-ABBRUCH TO TRUE                                           
028900        GO TO B000-99                                                     
029000     END-IF                                                               
029100*                                                                         
029200     PERFORM C900-READ-TRACKPTS                                           
029300     .                                                                    
029400 B000-99.                                                                 
029500     EXIT.                                                                
029600*                                                                         
029700******************************************************************        
029800* CLOSE FILES, FINAL MESSAGE                                              
029900******************************************************************        
030000 B090-ENDE SECTION.                                                       
030100 B090-00.                                                                 
030200     IF TRK-OK OR TRK-EOF                                                 
030300        CLOSE TRACKPTS                                                    
030400     END-IF                                                               
030500     IF RPT-OK                                                            
030600        CLOSE ISSUERPT                                                    
030700     END-IF                                                               
030800*                                                                         
030900     IF PRG-ABBRUCH                                                       
031000        DISPLAY "GPXANL0O - RUN TERMINATED, SEE MESSAGES ABOVE"           
031100        MOVE 12                TO RETURN-CODE                             
031200     ELSE                                                                 
031300        DISPLAY "GPXANL0O - ANALYSIS COMPLETE, "                          
031400                C6-RECS-READ " RECORD(S) READ, "                          
031500                C4-ANZ " ISSUE(S) FOUND"                                  
031600     END-IF                                                               
031700     .                                                                    
031800 B090-99.                                                                 
031900     EXIT.                                                                
032000*                                                                         
032100******************************************************************        
032200* DEFAULTS FOR ANY THRESHOLD LEFT ZERO ON THE PARAMETER RECORD            
032300******************************************************************        
032400 C000-INIT SECTION.                                                       
032500 C000-00.                                                                 
032600     IF PM-MAX-SPEED = ZERO                                               
032700        MOVE K-DFLT-MAX-SPEED  TO WS-MAX-SPEED                            
032800     ELSE                                                                 
032900        MOVE PM-MAX-SPEED      TO WS-MAX-SPEED                            
033000     END-IF                                                               
033100*                                                                         
033200     IF PM-MAX-ELEV-CHANGE = ZERO                                         
033300        MOVE K-DFLT-MAX-ELEV   TO WS-MAX-ELEV-CHANGE                      
033400     ELSE                                                                 
033500        MOVE PM-MAX-ELEV-CHANGE TO WS-MAX-ELEV-CHANGE                     
033600     END-IF                                                               
033700*                                                                         
033800     IF PM-MAX-GAP = ZERO                                                 
033900        MOVE K-DFLT-MAX-GAP    TO WS-MAX-GAP                              
034000     ELSE                                                                 
034100        MOVE PM-MAX-GAP        TO WS-MAX-GAP                              
034200     END-IF                                                               
034300     .                                                                    
034400 C000-99.                                                                 
034500     EXIT.                                                                
034600*                                                                         
034700******************************************************************        
034800* ONE TRACK-POINT PAIR / SEGMENT-BOUNDARY PER CALL                        
034900******************************************************************        
035000 B100-VERARBEITUNG SECTION.                                               
035100 B100-00.                                                                 
035200     IF FIRST-RECORD                                                      
035300        PERFORM C800-SAVE-AS-PREV                                         
035400        MOVE "N"                TO SW-FIRST-RECORD                        
035500        PERFORM C900-READ-TRACKPTS                                        
035600        GO TO B100-99                                                     
035700     END-IF                                                               
035800*                                                                         
035900     IF CR-TRACK-NAME = PL-TRACK-NAME                                     
036000        IF CR-SEG-NO = PL-SEG-NO                                          
036100           PERFORM B110-PAIR-CHECK THRU B110-99                           
036200        ELSE                                                              
036300           PERFORM B120-CONTINUITY-CHECK THRU B120-99                     
036400        END-IF                                                            
036500     END-IF                                                               
036600*                                                                         
036700     PERFORM C800-SAVE-AS-PREV                                            
036800     PERFORM C900-READ-TRACKPTS                                           
036900     .                                                                    
037000 B100-99.                                                                 
037100     EXIT.                                                                
037200*                                                                         
037300******************************************************************        
037400* SPEED AND ELEVATION CHECKS -- SAME TRACK, SAME SEGMENT                  
037500******************************************************************        
037600 B110-PAIR-CHECK SECTION.                                                 
037700 B110-00.                                                                 
037800     MOVE PL-LATITUDE           TO DST-LAT1                               
037900     MOVE PL-LONGITUDE          TO DST-LON1                               
038000     MOVE CR-LATITUDE           TO DST-LAT2                               
038100     MOVE CR-LONGITUDE          TO DST-LON2                               
038200     CALL "GPXDST0M" USING DST-LINK-REC                                   
038300     MOVE DST-DISTANCE-KM       TO F-DISTANCE-KM                          
038400*                                                                         
038500     COMPUTE C10-ELAPSED-SEC = CR-TIME-SECONDS - PL-TIME-SECONDS          
038600     IF C10-ELAPSED-SEC > 0                                               
038700        COMPUTE F-ELAPSED-HOURS = C10-ELAPSED-SEC / 3600                  
038800        COMPUTE F-SPEED-KMH = F-DISTANCE-KM / F-ELAPSED-HOURS             
038900        COMPUTE D-SPEED-KMH ROUNDED = F-SPEED-KMH                         
039000        IF F-SPEED-KMH > WS-MAX-SPEED                                     
039100           PERFORM C910-ADD-SPEED-ISSUE                                   
039200        END-IF                                                            
039300     END-IF                                                               
039400*                                                                         
039500     IF CR-ELEVATION >= PL-ELEVATION                                      
039600        COMPUTE F-ELEV-CHANGE = CR-ELEVATION - PL-ELEVATION               
039700     ELSE                                                                 
039800        COMPUTE F-ELEV-CHANGE = PL-ELEVATION - CR-ELEVATION               
039900     END-IF                                                               
040000     COMPUTE D-ELEV-CHANGE ROUNDED = F-ELEV-CHANGE                        
040100     IF D-ELEV-CHANGE > WS-MAX-ELEV-CHANGE                                
040200        PERFORM C920-ADD-ELEV-ISSUE                                       
040300     END-IF                                                               
040400     .                                                                    
040500 B110-99.                                                                 
040600     EXIT.                                                                
040700*                                                                         
040800******************************************************************        
040900* CONTINUITY CHECK -- SEGMENT BOUNDARY, SAME TRACK                        
041000******************************************************************        
041100 B120-CONTINUITY-CHECK SECTION.                                           
041200 B120-00.                                                                 
041300     COMPUTE C10-GAP-SEC = CR-TIME-SECONDS - PL-TIME-SECONDS              
041400     MOVE C10-GAP-SEC           TO D-GAP-SEC                              
041500     IF D-GAP-SEC > WS-MAX-GAP                                            
041600        PERFORM C930-ADD-CONT-ISSUE                                       
041700     END-IF                                                               
041800     .                                                                    
041900 B120-99.                                                                 
042000     EXIT.                                                                
042100*                                                                         
042200******************************************************************        
042300* GROUPED REPORT -- ALL SPEED, THEN ALL ELEVATION, THEN ALL               
042400* CONTINUITY, THEN THE TRAILER LINE.                                      
042500******************************************************************        
042600 B200-REPORT SECTION.                                                     
042700 B200-00.                                                                 
042800     MOVE SPACES                TO IS-PRINT-LINE                          
042900     MOVE "GPX TRACK ANALYSIS REPORT" TO WH-TITLE                         
043000     MOVE IS-PRINT-LINE        TO ISSUERPT-REC                            
043100     WRITE ISSUERPT-REC AFTER ADVANCING TOP-OF-FORM                       
043200*                                                                         
043300     MOVE SPACES                TO IS-PRINT-LINE                          
043400     MOVE "TYPE / VALUE / TRACK / LOCATION / TIME"                        
043500                                 TO WH-TITLE                              
043600     MOVE IS-PRINT-LINE        TO ISSUERPT-REC                            
043700     WRITE ISSUERPT-REC AFTER ADVANCING 1 LINE                            
043800*                                                                         
043900     PERFORM B210-EMIT-SPEED THRU B210-99                                 
044000        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > IS-SPEED-COUNT            
044100     PERFORM B220-EMIT-ELEV  THRU B220-99                                 
044200        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > IS-ELEV-COUNT             
044300     PERFORM B230-EMIT-CONT  THRU B230-99                                 
044400        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > IS-CONT-COUNT             
044500     PERFORM B280-TRAILER                                                 
044600     .                                                                    
044700 B200-99.                                                                 
044800     EXIT.                                                                
044900*                                                                         
045000 B210-EMIT-SPEED SECTION.                                                 
045100 B210-00.                                                                 
045200     MOVE SPACES                TO IS-PRINT-LINE                          
045300     MOVE IS-SPEED-VALUE(C4-I1) TO D-EDIT-VALUE                           
045400     MOVE D-EDIT-VALUE          TO WD-VALUE                               
045500     STRING "[SPEED] HIGH SPEED DETECTED: "                               
045600            DELIMITED BY SIZE                                             
045700            WD-VALUE DELIMITED BY SIZE                                    
045800            " KM/H" DELIMITED BY SIZE                                     
045900            INTO WD-TEXT                                                  
046000     MOVE IS-PRINT-LINE        TO ISSUERPT-REC                            
046100     WRITE ISSUERPT-REC AFTER ADVANCING 1 LINE                            
046200*                                                                         
046300     MOVE SPACES                TO IS-PRINT-LINE                          
046400     STRING "LOCATION: TRACK " DELIMITED BY SIZE                          
046500            IS-SPEED-TRACK(C4-I1) DELIMITED BY SIZE                       
046600            INTO WD-TEXT                                                  
046700     MOVE IS-PRINT-LINE        TO ISSUERPT-REC                            
046800     WRITE ISSUERPT-REC AFTER ADVANCING 1 LINE                            
046900*                                                                         
047000     MOVE SPACES                TO IS-PRINT-LINE                          
047100     STRING "TIME: " DELIMITED BY SIZE                                    
047200            IS-SPEED-STAMP(C4-I1) DELIMITED BY SIZE                       
047300            INTO WD-TEXT                                                  
047400     MOVE IS-PRINT-LINE        TO ISSUERPT-REC                            
047500     WRITE ISSUERPT-REC AFTER ADVANCING 1 LINE                            
047600     .                                                                    
047700 B210-99.                                                                 
047800     EXIT.                                                                
047900*                                                                         
048000 B220-EMIT-ELEV SECTION.                                                  
048100 B220-00.                                                                 
048200     MOVE SPACES                TO IS-PRINT-LINE                          
048300     MOVE IS-ELEV-VALUE(C4-I1)  TO D-EDIT-VALUE                           
048400     MOVE D-EDIT-VALUE          TO WD-VALUE                               
048500     STRING "[ELEVATION] LARGE ELEVATION CHANGE DETECTED: "               
048600            DELIMITED BY SIZE                                             
048700            WD-VALUE DELIMITED BY SIZE                                    
048800            " METERS" DELIMITED BY SIZE                                   
048900            INTO WD-TEXT                                                  
049000     MOVE IS-PRINT-LINE        TO ISSUERPT-REC                            
049100     WRITE ISSUERPT-REC AFTER ADVANCING 1 LINE                            
049200*                                                                         
049300     MOVE SPACES                TO IS-PRINT-LINE                          
049400     STRING "LOCATION: TRACK " DELIMITED BY SIZE                          
049500            IS-ELEV-TRACK(C4-I1) DELIMITED BY SIZE                        
049600            INTO WD-TEXT                                                  
049700     MOVE IS-PRINT-LINE        TO ISSUERPT-REC                            
049800     WRITE ISSUERPT-REC AFTER ADVANCING 1 LINE                            
049900*                                                                         
050000     MOVE SPACES                TO IS-PRINT-LINE                          
050100     STRING "TIME: " DELIMITED BY SIZE                                    
050200            IS-ELEV-STAMP(C4-I1) DELIMITED BY SIZE                        
050300            INTO WD-TEXT                                                  
050400     MOVE IS-PRINT-LINE        TO ISSUERPT-REC                            
050500     WRITE ISSUERPT-REC AFTER ADVANCING 1 LINE                            
050600     .                                                                    
050700 B220-99.                                                                 
050800     EXIT.                                                                
050900*                                                                         
051000 B230-EMIT-CONT SECTION.                                                  
051100 B230-00.                                                                 
051200     MOVE SPACES                TO IS-PRINT-LINE                          
051300     MOVE IS-CONT-VALUE(C4-I1)  TO D-EDIT-VALUE                           
051400     MOVE D-EDIT-VALUE          TO WD-VALUE                               
051500     STRING "[CONTINUITY] LARGE TIME GAP BETWEEN SEGMENTS: "              
051600            DELIMITED BY SIZE                                             
051700            WD-VALUE DELIMITED BY SIZE                                    
051800            " SECONDS" DELIMITED BY SIZE                                  
051900            INTO WD-TEXT                                                  
052000     MOVE IS-PRINT-LINE        TO ISSUERPT-REC                            
052100     WRITE ISSUERPT-REC AFTER ADVANCING 1 LINE                            
052200*                                                                         
052300     MOVE SPACES                TO IS-PRINT-LINE                          
052400     STRING "LOCATION: TRACK " DELIMITED BY SIZE                          
052500            IS-CONT-TRACK(C4-I1) DELIMITED BY SIZE                        
052600            INTO WD-TEXT                                                  
052700     MOVE IS-PRINT-LINE        TO ISSUERPT-REC                            
052800     WRITE ISSUERPT-REC AFTER ADVANCING 1 LINE                            
052900*                                                                         
053000     MOVE SPACES                TO IS-PRINT-LINE                          
053100     STRING "TIME: " DELIMITED BY SIZE                                    
053200            IS-CONT-STAMP(C4-I1) DELIMITED BY SIZE                        
053300            INTO WD-TEXT                                                  
053400     MOVE IS-PRINT-LINE        TO ISSUERPT-REC                            
053500     WRITE ISSUERPT-REC AFTER ADVANCING 1 LINE                            
053600     .                                                                    
053700 B230-99.                                                                 
053800     EXIT.                                                                
053900*                                                                         
054000 B280-TRAILER SECTION.                                                    
054100 B280-00.                                                                 
054200     MOVE SPACES                TO IS-PRINT-LINE                          
054300     IF C4-ANZ = ZERO                                                     
054400        MOVE "NO ISSUES FOUND IN THE GPX FILE" TO WT-TEXT                 
054500     ELSE                                                                 
054600        MOVE C4-ANZ             TO D-TOTAL-ISSUES                         
054700        STRING "FOUND " DELIMITED BY SIZE                                 
054800               D-TOTAL-ISSUES DELIMITED BY SIZE                           
054900               " ISSUES" DELIMITED BY SIZE                                
055000               INTO WT-TEXT                                               
055100     END-IF                                                               
055200     MOVE IS-PRINT-LINE        TO ISSUERPT-REC                            
055300     WRITE ISSUERPT-REC AFTER ADVANCING 2 LINES                           
055400     .                                                                    
055500 B280-99.                                                                 
055600     EXIT.                                                                
055700*                                                                         
055800******************************************************************        
055900* ISSUE ACCUMULATORS                                                      
056000******************************************************************        
056100 C910-ADD-SPEED-ISSUE SECTION.                                            
056200 C910-00.                                                                 
056300     IF IS-SPEED-COUNT >= IS-MAX-ISSUES                                   
056400        DISPLAY "GPXANL0O - SPEED ISSUE TABLE FULL AT "                   
056500                IS-MAX-ISSUES ", FINDING DROPPED"                         
056600        GO TO C910-99                                                     
056700     END-IF                                                               
056800     ADD 1                      TO IS-SPEED-COUNT                         
056900     ADD 1                      TO C4-ANZ                                 
057000     MOVE D-SPEED-KMH           TO IS-SPEED-VALUE(IS-SPEED-COUNT)         
057100     MOVE PL-TRACK-NAME         TO IS-SPEED-TRACK(IS-SPEED-COUNT)         
057200     MOVE PL-TIME-STAMP         TO IS-SPEED-STAMP(IS-SPEED-COUNT)         
057300     .                                                                    
057400 C910-99.                                                                 
057500     EXIT.                                                                
057600*                                                                         
057700 C920-ADD-ELEV-ISSUE SECTION.                                             
057800 C920-00.                                                                 
057900     IF IS-ELEV-COUNT >= IS-MAX-ISSUES                                    
058000        DISPLAY "GPXANL0O - ELEVATION ISSUE TABLE FULL AT "               
058100                IS-MAX-ISSUES ", FINDING DROPPED"                         
058200        GO TO C920-99                                                     
058300     END-IF                                                               
058400     ADD 1                      TO IS-ELEV-COUNT                          
058500     ADD 1                      TO C4-ANZ                                 
058600     MOVE D-ELEV-CHANGE         TO IS-ELEV-VALUE(IS-ELEV-COUNT)           
058700     MOVE PL-TRACK-NAME         TO IS-ELEV-TRACK(IS-ELEV-COUNT)           
058800     MOVE PL-TIME-STAMP         TO IS-ELEV-STAMP(IS-ELEV-COUNT)           
058900     .                                                                    
059000 C920-99.                                                                 
059100     EXIT.                                                                
059200*                                                                         
059300 C930-ADD-CONT-ISSUE SECTION.                                             
059400 C930-00.                                                                 
059500     IF IS-CONT-COUNT >= IS-MAX-ISSUES                                    
059600        DISPLAY "GPXANL0O - CONTINUITY ISSUE TABLE FULL AT "              
059700                IS-MAX-ISSUES ", FINDING DROPPED"                         
059800        GO TO C930-99                                                     
059900     END-IF                                                               
060000     ADD 1                      TO IS-CONT-COUNT                          
060100     ADD 1                      TO C4-ANZ                                 
060200     MOVE D-GAP-SEC             TO IS-CONT-VALUE(IS-CONT-COUNT)           
060300     MOVE PL-TRACK-NAME         TO IS-CONT-TRACK(IS-CONT-COUNT)           
060400     MOVE PL-TIME-STAMP         TO IS-CONT-STAMP(IS-CONT-COUNT)           
060500     .                                                                    
060600 C930-99.                                                                 
060700     EXIT.                                                                
060800*                                                                         
060900******************************************************************        
061000* SAVE THE CURRENT RECORD AS THE "PREVIOUS" RECORD FOR NEXT PASS          
061100******************************************************************        
061200 C800-SAVE-AS-PREV SECTION.                                               
061300 C800-00.                                                                 
061400     MOVE CR-TRACK-POINT-RECORD TO PL-TRACK-POINT-RECORD                  
061500     .                                                                    
061600 C800-99.                                                                 
061700     EXIT.                                                                
061800*                                                                         
061900******************************************************************        
062000* READ THE NEXT TRACK-POINT RECORD                                        
062100******************************************************************        
062200 C900-READ-TRACKPTS SECTION.                                              
062300 C900-00.                                                                 
062400     READ TRACKPTS                                                        
062500        AT END                                                            
062600           SET TRACKPTS-EOF TO TRUE                                       
062700        NOT AT END                                                        
062800           MOVE TRACKPTS-REC    TO CR-TRACK-POINT-RECORD                  
062900           ADD 1                TO C6-RECS-READ                           
063000     END-READ                                                             
063100     .                                                                    
063200 C900-99.                                                                 
063300     EXIT.                                                                
