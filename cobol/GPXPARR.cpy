000100*****************************************************************         
000200* GPXPARR  --  RUN-PARAMETER RECORD (THRESHOLDS AND PRIVACY OPTS)         
000300*****************************************************************         
000400*                                                                         
000500* ONE RECORD, LINE-SEQUENTIAL, READ ONCE AT THE START OF EITHER           
000600* RUN.  FIELDS LEFT BLANK OR ZERO ON THE INPUT CARD TAKE THE              
000700* DEFAULTS SHOWN BELOW -- SEE C000-INIT IN EACH DRIVER.                   
000800*                                                                         
000900* MAINTENANCE                                                             
001000* -----------                                                             
001100* 1994-07-01  RWH  REQ GPX-0003  ORIGINAL CARD LAYOUT.            GPXPARR 
001200* 1996-09-19  DMS  REQ GPX-0041  ADDED THE HOME-LOCATION GROUP FORGPXPARR 
001300* -                THE NEW PRIVACY-STRIP RUN.                     GPXPARR 
001400* 1998-12-02  JKL  REQ GPX-Y2K2  REVIEWED -- NO DATE FIELDS ON    GPXPARR 
001500* -                THIS RECORD, NO CHANGE REQUIRED.               GPXPARR 
001600*****************************************************************         
001700 01  PM-PARAMETER-RECORD.                                                 
001800     05  PM-MAX-SPEED            PIC 9(04)V9(02).                         
001900*            SPEED THRESHOLD, KM/H.  DEFAULT 100.00                       
002000     05  PM-MAX-ELEV-CHANGE      PIC 9(04)V9(02).                         
002100*            ELEVATION-CHANGE THRESHOLD, METERS.  DEFAULT 100.00          
002200     05  PM-MAX-GAP              PIC 9(05)V9(02).                         
002300*            SEGMENT TIME-GAP THRESHOLD, SECONDS.  DEFAULT 300.00         
002400     05  PM-TRIM-DISTANCE        PIC 9V9(02).                             
002500*            MILES TO TRIM FROM EACH SEGMENT END.  0.25/0.50/1.00         
002600*            ONLY.  DEFAULT 0.25                                          
002700     05  PM-HOME-FLAG            PIC X(01).                               
002800         88  PM-HOME-SUPPLIED        VALUE 'Y'.                           
002900         88  PM-HOME-NOT-SUPPLIED    VALUE 'N'.                           
003000     05  PM-HOME-LAT              PIC S9(03)V9(07).                       
003100     05  PM-HOME-LON              PIC S9(03)V9(07).                       
003200     05  PM-HOME-RADIUS           PIC 9V9(02).                            
003300*            MILES RADIUS AROUND HOME TO DELETE.  0.25/0.50/1.00          
003400*            ONLY.  DEFAULT 0.25                                          
003500     05  FILLER                   PIC X(10).                              
